000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       ARANLYTC.
000120 AUTHOR.           L T MERCER.
000130 INSTALLATION.     ACADEMY DATA PROCESSING - REPORTING GROUP.
000140 DATE-WRITTEN.     MAY 19TH, 2003.
000150 DATE-COMPILED.
000160 SECURITY.         UNCLASSIFIED - INTERNAL BATCH JOB STEP.
000170*****************************************************************
000180*                                                                *
000190*****            A C A D E M Y   D A T A   C E N T E R     ******
000200*                                                                *
000210*  ANNUAL ANALYTICS REPORT -- THIRD STEP OF THE REVENUE/          *
000220*  PERFORMANCE REPORTING SUITE.  BUILDS A TWELVE-MONTH TABLE OF   *
000230*  REVENUE, TARGET, SALARY, ACHIEVED %, SALARY RATIO %, PROFIT    *
000240*  AND MONTH-OVER-MONTH GROWTH %, OPTIONALLY LIMITED TO ONE       *
000250*  CENTER, PLUS A TOTALS LINE AND A SELECTED-MONTH AVERAGES LINE. *
000260*                                                                *
000270*  INPUT FILES  - CENTERS, COACHES, COACH-SALARIES, MONTHLY-DATA *
000280*  OUTPUT FILE  - REPORT-FILE (APPENDED TO THE SAME PRINT FILE   *
000290*                 ARCTRKPI OPENED -- SEE THE RUN JCL)             *
000300*  CALLS        - ARKPICLC FOR ALL KPI ARITHMETIC                *
000310*                                                                *
000320*  RUN PARM      - 12 DIGITS --
000330*                    POS 1-4    REPORT YEAR
000340*                    POS 5-8    CENTER FILTER (0000 = ALL CENTERS)*
000350*                    POS 9-10   SELECTED MONTHS, FROM (00 = 01)   *
000360*                    POS 11-12  SELECTED MONTHS, TO   (00 = 12)   *
000370*                                                                *
000380*****************************************************************
000390*
000400*                    M O D I F I C A T I O N   L O G
000410*
000420*  DATE      INIT  REQUEST  DESCRIPTION
000430*  --------  ----  -------  -----------------------------------
000440*  05/19/03  LTM   AR-0350  NEW PROGRAM.  ANNUAL ANALYTICS TABLE
000450*                           WITH GROWTH -- SEE THE MATCHING CALC-
000460*                           GROWTH PARAGRAPH ADDED TO ARKPICLC THE
000470*                           SAME DAY.
000480*  02/01/05  DWK   AR-0388  ADDED THE OPTIONAL CENTER FILTER (PARM
000490*                           POSITIONS 5-8).  ZERO STILL MEANS ALL
000500*                           CENTERS, AS BEFORE.
000510*  04/11/06  RGN   AR-0421  NO CHANGE REQUIRED HERE -- THE PERCENT
000520*                           DOUBLE-ROUNDING FIX WAS MADE INSIDE
000530*                           ARKPICLC ITSELF.  SEE THAT LOG.
000540*  08/15/06  DWK   AR-0421  ADDED THE UPSI-0 TRACE DUMP, SAME AS
000550*                           ARCTRKPI, SO A BAD ANALYTICS FIGURE CAN
000560*                           BE CHASED BACK TO THE LINKAGE VALUES.
000570*  06/02/14  DWK   AR-0601  THE FOUR LOAD-TABLE READ LOOPS RESTATED
000580*                           AS PERFORM...THRU RANGES WITH A -X EXIT
000590*                           PARAGRAPH, TO MATCH SHOP STANDARD.
000600*
000610*****************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000670            OFF STATUS IS WS-TRACE-SW-OFF.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT CENTERS-FILE         ASSIGN TO CENTERS.
000710     SELECT COACHES-FILE         ASSIGN TO COACHES.
000720     SELECT COACH-SALARIES-FILE  ASSIGN TO CSALARY.
000730     SELECT MONTHLY-DATA-FILE    ASSIGN TO MODATAIN.
000740     SELECT REPORT-FILE          ASSIGN TO RPTFILE.
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  CENTERS-FILE
000780     LABEL RECORDS ARE STANDARD
000790     BLOCK CONTAINS 0 RECORDS
000800     RECORDING MODE IS F.
000810 01  CENTERS-RECORD              PIC X(34).
000820 FD  COACHES-FILE
000830     LABEL RECORDS ARE STANDARD
000840     BLOCK CONTAINS 0 RECORDS
000850     RECORDING MODE IS F.
000860 01  COACHES-RECORD              PIC X(38).
000870 FD  COACH-SALARIES-FILE
000880     LABEL RECORDS ARE STANDARD
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  COACH-SALARIES-RECORD       PIC X(19).
000920 FD  MONTHLY-DATA-FILE
000930     LABEL RECORDS ARE STANDARD
000940     BLOCK CONTAINS 0 RECORDS
000950     RECORDING MODE IS F.
000960 01  MONTHLY-DATA-RECORD         PIC X(32).
000970 FD  REPORT-FILE
000980     LABEL RECORDS ARE STANDARD
000990     BLOCK CONTAINS 0 RECORDS
001000     RECORDING MODE IS F.
001010 01  REPORT-RECORD               PIC X(132).
001020 WORKING-STORAGE SECTION.
001030*
001040******************************************************************
001050*  STANDALONE 77-LEVEL ITEMS -- PAGE/LINE CONTROL AND THE PARM
001060*  VALIDITY SWITCH, KEPT OUT OF THE GROUP ITEMS BELOW SINCE THEY
001070*  ARE NEVER MOVED OR REFERENCED AS A GROUP.
001080******************************************************************
001090 77  WS-PAGE-COUNT               PIC 9(3)     COMP  VALUE ZERO.
001100 77  WS-LINE-COUNT               PIC 9(3)     COMP  VALUE ZERO.
001110 77  PARM-ERROR-SW               PIC X        VALUE 'N'.
001120     88  BAD-PARM                             VALUE 'Y'.
001130     88  GOOD-PARM                            VALUE 'N'.
001140*
001150 01  SWITCHES.
001160     05  CENTERS-EOF-SW          PIC X        VALUE 'N'.
001170         88  CENTERS-EOF                      VALUE 'Y'.
001180     05  COACHES-EOF-SW          PIC X        VALUE 'N'.
001190         88  COACHES-EOF                      VALUE 'Y'.
001200     05  CSALARY-EOF-SW          PIC X        VALUE 'N'.
001210         88  CSALARY-EOF                      VALUE 'Y'.
001220     05  MODATA-EOF-SW           PIC X        VALUE 'N'.
001230         88  MODATA-EOF                       VALUE 'Y'.
001240     05  COACH-FOUND-SW          PIC X        VALUE 'N'.
001250         88  COACH-WAS-FOUND                  VALUE 'Y'.
001260     05  FILLER                  PIC X(02)    VALUE SPACES.
001270*
001280 01  COUNTERS.
001290     05  WS-SEL-FROM             PIC 9(2)     COMP  VALUE ZERO.
001300     05  WS-SEL-TO               PIC 9(2)     COMP  VALUE ZERO.
001310     05  WS-SEL-COUNT            PIC 9(2)     COMP  VALUE ZERO.
001320     05  FILLER                  PIC X(04)    VALUE SPACES.
001330*
001340 COPY CTRMAST.
001350 COPY COACHMST.
001360 COPY MODATA.
001370 COPY COASAL.
001380 COPY MONTHNAM.
001390*
001400****  ONE ROW PER CALENDAR MONTH -- HOLDS EVERY FIGURE THAT GOES
001410****  ON THE ANNUAL ANALYTICS DETAIL LINE.  LOADED IN TWO PASSES:
001420****  1500 ACCUMULATES THE RAW REVENUE/TARGET/SALARY SUMS, THEN
001430****  2000 AND 4000 FILL IN THE CALL-ARKPICLC-DERIVED FIGURES.
001440*
001450 01  MONTH-ANALYTICS-TABLE.
001460     05  MAN-ENTRY  OCCURS 12 TIMES INDEXED BY MAN-IX.
001470         10  MAN-REVENUE          PIC S9(9)V99  COMP-3 VALUE ZERO.
001480         10  MAN-TARGET           PIC S9(9)V99  COMP-3 VALUE ZERO.
001490         10  MAN-SALARY           PIC S9(9)V99  COMP-3 VALUE ZERO.
001500         10  MAN-ACHIEVED-PCT     PIC S9(7)V99  COMP-3 VALUE ZERO.
001510         10  MAN-SALARY-PCT       PIC S9(7)V99  COMP-3 VALUE ZERO.
001520         10  MAN-PROFIT           PIC S9(9)V99  COMP-3 VALUE ZERO.
001530         10  MAN-GROWTH-PCT       PIC S9(7)V99  COMP-3 VALUE ZERO.
001540         10  MAN-DIRECTION-FLAG   PIC X(4)      VALUE SPACES.
001550         10  FILLER               PIC X(04)     VALUE SPACES.
001560*
001570 01  GRAND-TOTALS.
001580     05  GT-REVENUE              PIC S9(10)V99 COMP-3 VALUE ZERO.
001590     05  GT-TARGET               PIC S9(10)V99 COMP-3 VALUE ZERO.
001600     05  GT-SALARY               PIC S9(10)V99 COMP-3 VALUE ZERO.
001610     05  SEL-REVENUE             PIC S9(10)V99 COMP-3 VALUE ZERO.
001620     05  SEL-TARGET              PIC S9(10)V99 COMP-3 VALUE ZERO.
001630     05  AVG-REVENUE             PIC S9(9)V99  COMP-3 VALUE ZERO.
001640     05  AVG-TARGET              PIC S9(9)V99  COMP-3 VALUE ZERO.
001650     05  SEL-ACHIEVED-PCT        PIC S9(7)V99  COMP-3 VALUE ZERO.
001660     05  FILLER                  PIC X(04)     VALUE SPACES.
001670*
001680****  LINKAGE FIELDS FOR THE CALL TO ARKPICLC.
001690*
001700 01  KPI-CALC-FIELDS.
001710     05  WS-KPI-KIND             PIC X.
001720     05  WS-KPI-AMOUNT-1         PIC S9(9)V99.
001730     05  WS-KPI-AMOUNT-2         PIC S9(9)V99.
001740     05  WS-KPI-RESULT           PIC S9(9)V99.
001750     05  WS-KPI-DIRECTION-FLAG   PIC X(4).
001760     05  FILLER                  PIC X(06)    VALUE SPACES.
001770 01  WS-KPI-AMOUNT-1-X REDEFINES WS-KPI-AMOUNT-1  PIC X(11).
001780 01  WS-KPI-RESULT-X   REDEFINES WS-KPI-RESULT    PIC X(11).
001790*
001800 01  RPT-BLANK-LINE               PIC X(132)  VALUE SPACES.
001810*
001820 01  ANL-HDR-1.
001830     05  FILLER      PIC X(1)   VALUE SPACES.
001840     05  FILLER      PIC X(30)  VALUE 'ANNUAL ANALYTICS REPORT'.
001850     05  FILLER      PIC X(10)  VALUE 'YEAR '.
001860     05  HDR1-YEAR   PIC 9(4).
001870     05  FILLER      PIC X(11)  VALUE ' CENTER '.
001880     05  HDR1-CENTER PIC 9(4).
001890     05  FILLER      PIC X(8)   VALUE ' PAGE '.
001900     05  HDR1-PAGE   PIC ZZ9.
001910     05  FILLER      PIC X(52)  VALUE SPACES.
001920 01  ANL-HDR-2.
001930     05  FILLER      PIC X(1)   VALUE SPACES.
001940     05  FILLER      PIC X(9)   VALUE 'MONTH'.
001950     05  FILLER      PIC X(3)   VALUE SPACES.
001960     05  FILLER      PIC X(12)  VALUE 'REVENUE'.
001970     05  FILLER      PIC X(2)   VALUE SPACES.
001980     05  FILLER      PIC X(12)  VALUE 'TARGET'.
001990     05  FILLER      PIC X(2)   VALUE SPACES.
002000     05  FILLER      PIC X(11)  VALUE 'SALARY'.
002010     05  FILLER      PIC X(2)   VALUE SPACES.
002020     05  FILLER      PIC X(8)   VALUE 'ACHV %'.
002030     05  FILLER      PIC X(2)   VALUE SPACES.
002040     05  FILLER      PIC X(8)   VALUE 'SAL %'.
002050     05  FILLER      PIC X(2)   VALUE SPACES.
002060     05  FILLER      PIC X(12)  VALUE 'PROFIT'.
002070     05  FILLER      PIC X(2)   VALUE SPACES.
002080     05  FILLER      PIC X(13)  VALUE 'GROWTH %'.
002090     05  FILLER      PIC X(20)  VALUE SPACES.
002100 01  ANL-DETAIL.
002110     05  FILLER      PIC X(1)   VALUE SPACES.
002120     05  AND-MONTH-NAME      PIC X(9).
002130     05  FILLER      PIC X(2)   VALUE SPACES.
002140     05  AND-REVENUE         PIC ZZ,ZZZ,ZZ9.99-.
002150     05  FILLER      PIC X(1)   VALUE SPACES.
002160     05  AND-TARGET          PIC ZZ,ZZZ,ZZ9.99-.
002170     05  FILLER      PIC X(1)   VALUE SPACES.
002180     05  AND-SALARY          PIC Z,ZZZ,ZZ9.99-.
002190     05  FILLER      PIC X(1)   VALUE SPACES.
002200     05  AND-ACHIEVED-PCT    PIC ZZ9.9.
002210     05  FILLER      PIC X(5)   VALUE SPACES.
002220     05  AND-SALARY-PCT      PIC ZZ9.9.
002230     05  FILLER      PIC X(3)   VALUE SPACES.
002240     05  AND-PROFIT          PIC Z,ZZZ,ZZ9.99-.
002250     05  FILLER      PIC X(2)   VALUE SPACES.
002260     05  AND-GROWTH-PCT      PIC ZZ9.9-.
002270     05  FILLER      PIC X(1)   VALUE SPACES.
002280     05  AND-DIRECTION       PIC X(4).
002290     05  FILLER      PIC X(6)   VALUE SPACES.
002300*
002310 01  ANL-TOTALS-LINE.
002320     05  FILLER      PIC X(1)   VALUE SPACES.
002330     05  FILLER      PIC X(9)   VALUE 'TOTALS'.
002340     05  FILLER      PIC X(2)   VALUE SPACES.
002350     05  ANT-REVENUE         PIC ZZ,ZZZ,ZZ9.99-.
002360     05  FILLER      PIC X(1)   VALUE SPACES.
002370     05  ANT-TARGET          PIC ZZ,ZZZ,ZZ9.99-.
002380     05  FILLER      PIC X(1)   VALUE SPACES.
002390     05  ANT-SALARY          PIC Z,ZZZ,ZZ9.99-.
002400     05  FILLER      PIC X(66)  VALUE SPACES.
002410 01  ANL-AVERAGES-LINE.
002420     05  FILLER      PIC X(1)   VALUE SPACES.
002430     05  FILLER      PIC X(9)   VALUE 'AVERAGES'.
002440     05  FILLER      PIC X(2)   VALUE SPACES.
002450     05  ANA-AVG-REVENUE     PIC ZZ,ZZZ,ZZ9.99-.
002460     05  FILLER      PIC X(1)   VALUE SPACES.
002470     05  ANA-AVG-TARGET      PIC ZZ,ZZZ,ZZ9.99-.
002480     05  FILLER      PIC X(15)  VALUE SPACES.
002490     05  ANA-ACHIEVED-PCT    PIC ZZ9.9.
002500     05  FILLER      PIC X(6)   VALUE 'OVRALL'.
002510     05  FILLER      PIC X(45)  VALUE SPACES.
002520*
002530 01  ERROR-LINE                   PIC X(132).
002540*
002550 LINKAGE SECTION.
002560 01  ARANLYTC-PARM.
002570     05  PARM-LTH                PIC S9(4) COMP.
002580     05  PARM-DATA               PIC X(12).
002590     05  FILLER                  PIC X(1).
002600 01  PARM-DATA-R  REDEFINES PARM-DATA.
002610     05  PARM-YEAR                PIC 9(4).
002620     05  PARM-CENTER-FILTER       PIC 9(4).
002630     05  PARM-SEL-FROM            PIC 9(2).
002640     05  PARM-SEL-TO              PIC 9(2).
002650*
002660 PROCEDURE DIVISION USING ARANLYTC-PARM.
002670 0000-MAINLINE.
002680     PERFORM 9000-OPEN-FILES.
002690     PERFORM 9100-CHECK-PARM.
002700     IF GOOD-PARM
002710         PERFORM 1000-LOAD-AND-ACCUMULATE
002720         PERFORM 2000-CALC-MONTH-KPI
002730         PERFORM 3000-CALC-SELECTED-AVERAGES
002740         PERFORM 4000-CALC-GROWTH
002750         PERFORM 5000-PRINT-ANALYTICS-SECTION.
002760     IF WS-TRACE-SW-ON
002770         PERFORM 9700-TRACE-DUMP.
002780     PERFORM 9900-CLOSE-FILES.
002790     GOBACK.
002800*
002810 9100-CHECK-PARM.
002820     IF PARM-LTH = 12
002830         IF PARM-DATA IS NUMERIC
002840             MOVE 'N' TO PARM-ERROR-SW
002850         ELSE
002860             PERFORM 9800-BAD-PARM
002870     ELSE
002880         PERFORM 9800-BAD-PARM.
002890     IF GOOD-PARM
002900         IF PARM-SEL-FROM = 0
002910             MOVE 1 TO WS-SEL-FROM
002920         ELSE
002930             MOVE PARM-SEL-FROM TO WS-SEL-FROM.
002940     IF GOOD-PARM
002950         IF PARM-SEL-TO = 0
002960             MOVE 12 TO WS-SEL-TO
002970         ELSE
002980             MOVE PARM-SEL-TO TO WS-SEL-TO.
002990*
003000 9800-BAD-PARM.
003010     MOVE 'Y' TO PARM-ERROR-SW.
003020     MOVE '   PARM MUST BE 12 NUMERIC DIGITS   '
003030         TO ERROR-LINE.
003040     DISPLAY ERROR-LINE.
003050*
003060****  1000-LOAD-AND-ACCUMULATE -- LOADS THE FOUR MASTER/
003070****  TRANSACTION FILES, THEN ROLLS UP REVENUE/TARGET/SALARY BY
003080****  CALENDAR MONTH, HONOURING THE OPTIONAL CENTER FILTER (U3.1).
003090*
003100 1000-LOAD-AND-ACCUMULATE.
003110     PERFORM 1100-LOAD-CENTER-TABLE.
003120     PERFORM 1200-LOAD-COACH-TABLE.
003130     PERFORM 1300-LOAD-COACH-SALARY-TABLE.
003140     PERFORM 1400-LOAD-MONTHLY-DATA-TABLE.
003150     PERFORM 1500-ACCUMULATE-REVENUE-TARGET
003160         VARYING MD-IX FROM 1 BY 1
003170         UNTIL MD-IX > MD-TAB-COUNT.
003180     PERFORM 1600-ACCUMULATE-SALARY
003190         VARYING CS-IX FROM 1 BY 1
003200         UNTIL CS-IX > CS-TAB-COUNT.
003210*
003220 1100-LOAD-CENTER-TABLE.
003230     PERFORM 1110-READ-CENTER THRU 1110-READ-CENTER-X
003240         UNTIL CENTERS-EOF.
003250 1110-READ-CENTER.
003260     READ CENTERS-FILE
003270         AT END
003280             MOVE 'Y' TO CENTERS-EOF-SW.
003290     IF NOT CENTERS-EOF
003300         ADD 1 TO CENTER-TAB-COUNT
003310         SET CTR-IX TO CENTER-TAB-COUNT
003320         MOVE CENTERS-RECORD TO CENTER-ENTRY (CTR-IX).
003330 1110-READ-CENTER-X.
003340     EXIT.
003350*
003360 1200-LOAD-COACH-TABLE.
003370     PERFORM 1210-READ-COACH THRU 1210-READ-COACH-X
003380         UNTIL COACHES-EOF.
003390 1210-READ-COACH.
003400     READ COACHES-FILE
003410         AT END
003420             MOVE 'Y' TO COACHES-EOF-SW.
003430     IF NOT COACHES-EOF
003440         ADD 1 TO COACH-TAB-COUNT
003450         SET CCH-IX TO COACH-TAB-COUNT
003460         MOVE COACHES-RECORD TO COACH-ENTRY (CCH-IX).
003470 1210-READ-COACH-X.
003480     EXIT.
003490*
003500 1300-LOAD-COACH-SALARY-TABLE.
003510     PERFORM 1310-READ-COACH-SALARY THRU 1310-READ-COACH-SALARY-X
003520         UNTIL CSALARY-EOF.
003530 1310-READ-COACH-SALARY.
003540     READ COACH-SALARIES-FILE
003550         AT END
003560             MOVE 'Y' TO CSALARY-EOF-SW.
003570     IF NOT CSALARY-EOF
003580         ADD 1 TO CS-TAB-COUNT
003590         SET CS-IX TO CS-TAB-COUNT
003600         MOVE COACH-SALARIES-RECORD TO CS-ENTRY (CS-IX).
003610 1310-READ-COACH-SALARY-X.
003620     EXIT.
003630*
003640 1400-LOAD-MONTHLY-DATA-TABLE.
003650     PERFORM 1410-READ-MONTHLY-DATA THRU 1410-READ-MONTHLY-DATA-X
003660         UNTIL MODATA-EOF.
003670 1410-READ-MONTHLY-DATA.
003680     READ MONTHLY-DATA-FILE
003690         AT END
003700             MOVE 'Y' TO MODATA-EOF-SW.
003710     IF NOT MODATA-EOF
003720         ADD 1 TO MD-TAB-COUNT
003730         SET MD-IX TO MD-TAB-COUNT
003740         MOVE MONTHLY-DATA-RECORD TO MD-ENTRY (MD-IX).
003750 1410-READ-MONTHLY-DATA-X.
003760     EXIT.
003770*
003780 1500-ACCUMULATE-REVENUE-TARGET.
003790     IF PARM-CENTER-FILTER = 0
003800         OR MD-CENTER-ID (MD-IX) = PARM-CENTER-FILTER
003810         SET MAN-IX TO MD-MONTH (MD-IX)
003820         ADD MD-REVENUE (MD-IX) TO MAN-REVENUE (MAN-IX)
003830         ADD MD-TARGET (MD-IX)  TO MAN-TARGET (MAN-IX)
003840         ADD MD-REVENUE (MD-IX) TO GT-REVENUE
003850         ADD MD-TARGET (MD-IX)  TO GT-TARGET.
003860*
003870****  1600-ACCUMULATE-SALARY -- JOINS EACH SALARY RECORD BACK TO
003880****  ITS COACH TO GET THE CENTER FOR THE FILTER TEST.  A SALARY
003890****  RECORD WHOSE COACH IS NOT ON FILE HAS NO KNOWN CENTER AND IS
003900****  DROPPED, THE SAME JOIN-MISS TREATMENT RULE R10 GIVES U1/U4.
003910*
003920 1600-ACCUMULATE-SALARY.
003930     PERFORM 1610-FIND-COACH-FOR-SALARY.
003940     IF COACH-WAS-FOUND
003950         IF PARM-CENTER-FILTER = 0
003960             OR COACH-CENTER-ID (CCH-IX) = PARM-CENTER-FILTER
003970             SET MAN-IX TO CS-MONTH (CS-IX)
003980             ADD CS-SALARY (CS-IX) TO MAN-SALARY (MAN-IX)
003990             ADD CS-SALARY (CS-IX) TO GT-SALARY.
004000*
004010 1610-FIND-COACH-FOR-SALARY.
004020     MOVE 'N' TO COACH-FOUND-SW.
004030     IF COACH-TAB-COUNT > 0
004040         SEARCH ALL COACH-ENTRY
004050             AT END
004060                 MOVE 'N' TO COACH-FOUND-SW
004070             WHEN COACH-ID (CCH-IX) = CS-COACH-ID (CS-IX)
004080                 MOVE 'Y' TO COACH-FOUND-SW.
004090*
004100****  2000-CALC-MONTH-KPI -- RULES R2, R3, R4 (BATCH FLOW U3.2).
004110*
004120 2000-CALC-MONTH-KPI.
004130     PERFORM 2100-CALC-ONE-MONTH-KPI
004140         VARYING MAN-IX FROM 1 BY 1
004150         UNTIL MAN-IX > 12.
004160*
004170 2100-CALC-ONE-MONTH-KPI.
004180     MOVE 'A'                     TO WS-KPI-KIND
004190     MOVE MAN-REVENUE (MAN-IX)    TO WS-KPI-AMOUNT-1
004200     MOVE MAN-TARGET (MAN-IX)     TO WS-KPI-AMOUNT-2
004210     CALL 'ARKPICLC' USING WS-KPI-KIND
004220         WS-KPI-AMOUNT-1
004230         WS-KPI-AMOUNT-2
004240         WS-KPI-RESULT
004250         WS-KPI-DIRECTION-FLAG
004260     MOVE WS-KPI-RESULT           TO MAN-ACHIEVED-PCT (MAN-IX)
004270     MOVE 'S'                     TO WS-KPI-KIND
004280     MOVE MAN-SALARY (MAN-IX)     TO WS-KPI-AMOUNT-1
004290     MOVE MAN-REVENUE (MAN-IX)    TO WS-KPI-AMOUNT-2
004300     CALL 'ARKPICLC' USING WS-KPI-KIND
004310         WS-KPI-AMOUNT-1
004320         WS-KPI-AMOUNT-2
004330         WS-KPI-RESULT
004340         WS-KPI-DIRECTION-FLAG
004350     MOVE WS-KPI-RESULT           TO MAN-SALARY-PCT (MAN-IX)
004360     MOVE 'P'                     TO WS-KPI-KIND
004370     MOVE MAN-REVENUE (MAN-IX)    TO WS-KPI-AMOUNT-1
004380     MOVE MAN-SALARY (MAN-IX)     TO WS-KPI-AMOUNT-2
004390     CALL 'ARKPICLC' USING WS-KPI-KIND
004400         WS-KPI-AMOUNT-1
004410         WS-KPI-AMOUNT-2
004420         WS-KPI-RESULT
004430         WS-KPI-DIRECTION-FLAG
004440     MOVE WS-KPI-RESULT           TO MAN-PROFIT (MAN-IX).
004450*
004460****  3000-CALC-SELECTED-AVERAGES -- RULE R5, BATCH FLOW U3.3.
004470*
004480 3000-CALC-SELECTED-AVERAGES.
004490     PERFORM 3100-ADD-ONE-SELECTED-MONTH
004500         VARYING MAN-IX FROM WS-SEL-FROM BY 1
004510         UNTIL MAN-IX > WS-SEL-TO.
004520     IF WS-SEL-COUNT > 0
004530         COMPUTE AVG-REVENUE ROUNDED = SEL-REVENUE / WS-SEL-COUNT
004540         COMPUTE AVG-TARGET  ROUNDED = SEL-TARGET  / WS-SEL-COUNT
004550     ELSE
004560         MOVE ZERO TO AVG-REVENUE, AVG-TARGET.
004570     MOVE 'A'               TO WS-KPI-KIND
004580     MOVE SEL-REVENUE       TO WS-KPI-AMOUNT-1
004590     MOVE SEL-TARGET        TO WS-KPI-AMOUNT-2
004600     CALL 'ARKPICLC' USING WS-KPI-KIND
004610         WS-KPI-AMOUNT-1
004620         WS-KPI-AMOUNT-2
004630         WS-KPI-RESULT
004640         WS-KPI-DIRECTION-FLAG
004650     MOVE WS-KPI-RESULT     TO SEL-ACHIEVED-PCT.
004660*
004670 3100-ADD-ONE-SELECTED-MONTH.
004680     ADD MAN-REVENUE (MAN-IX) TO SEL-REVENUE.
004690     ADD MAN-TARGET (MAN-IX)  TO SEL-TARGET.
004700     ADD 1 TO WS-SEL-COUNT.
004710*
004720****  4000-CALC-GROWTH -- RULE R6.  JANUARY IS ALWAYS ZERO/FLAT;
004730****  EVERY OTHER MONTH COMPARES TO THE ONE BEFORE IT.
004740*
004750 4000-CALC-GROWTH.
004760     MOVE ZERO TO MAN-GROWTH-PCT (1).
004770     MOVE 'FLAT' TO MAN-DIRECTION-FLAG (1).
004780     PERFORM 4100-CALC-ONE-MONTH-GROWTH
004790         VARYING MAN-IX FROM 2 BY 1
004800         UNTIL MAN-IX > 12.
004810*
004820 4100-CALC-ONE-MONTH-GROWTH.
004830     MOVE 'G'                          TO WS-KPI-KIND
004840     MOVE MAN-REVENUE (MAN-IX)         TO WS-KPI-AMOUNT-1
004850     MOVE MAN-REVENUE (MAN-IX - 1)     TO WS-KPI-AMOUNT-2
004860     CALL 'ARKPICLC' USING WS-KPI-KIND
004870         WS-KPI-AMOUNT-1
004880         WS-KPI-AMOUNT-2
004890         WS-KPI-RESULT
004900         WS-KPI-DIRECTION-FLAG
004910     MOVE WS-KPI-RESULT                TO MAN-GROWTH-PCT (MAN-IX)
004920     MOVE WS-KPI-DIRECTION-FLAG        TO MAN-DIRECTION-FLAG (MAN-IX).
004930*
004940****  5000-PRINT-ANALYTICS-SECTION -- REPORTS SECTION 3.
004950*
004960 5000-PRINT-ANALYTICS-SECTION.
004970     PERFORM 5100-PRINT-ANALYTICS-HEADERS.
004980     PERFORM 5200-PRINT-ANALYTICS-LINE
004990         VARYING MAN-IX FROM 1 BY 1
005000         UNTIL MAN-IX > 12.
005010     PERFORM 5300-PRINT-TOTALS-AND-AVERAGES.
005020*
005030 5100-PRINT-ANALYTICS-HEADERS.
005040     ADD 1 TO WS-PAGE-COUNT.
005050     MOVE PARM-YEAR           TO HDR1-YEAR.
005060     MOVE PARM-CENTER-FILTER  TO HDR1-CENTER.
005070     MOVE WS-PAGE-COUNT       TO HDR1-PAGE.
005080     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005090     WRITE REPORT-RECORD FROM ANL-HDR-1.
005100     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005110     WRITE REPORT-RECORD FROM ANL-HDR-2.
005120     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005130     MOVE ZERO TO WS-LINE-COUNT.
005140*
005150 5200-PRINT-ANALYTICS-LINE.
005160     SET MN-IX TO MAN-IX
005170     MOVE MONTH-DISPLAY-NAME (MN-IX)  TO AND-MONTH-NAME.
005180     MOVE MAN-REVENUE (MAN-IX)         TO AND-REVENUE.
005190     MOVE MAN-TARGET (MAN-IX)          TO AND-TARGET.
005200     MOVE MAN-SALARY (MAN-IX)          TO AND-SALARY.
005210     MOVE MAN-ACHIEVED-PCT (MAN-IX)    TO AND-ACHIEVED-PCT.
005220     MOVE MAN-SALARY-PCT (MAN-IX)      TO AND-SALARY-PCT.
005230     MOVE MAN-PROFIT (MAN-IX)          TO AND-PROFIT.
005240     MOVE MAN-GROWTH-PCT (MAN-IX)      TO AND-GROWTH-PCT.
005250     MOVE MAN-DIRECTION-FLAG (MAN-IX)  TO AND-DIRECTION.
005260     WRITE REPORT-RECORD FROM ANL-DETAIL.
005270*
005280 5300-PRINT-TOTALS-AND-AVERAGES.
005290     MOVE GT-REVENUE          TO ANT-REVENUE.
005300     MOVE GT-TARGET           TO ANT-TARGET.
005310     MOVE GT-SALARY           TO ANT-SALARY.
005320     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005330     WRITE REPORT-RECORD FROM ANL-TOTALS-LINE.
005340     MOVE AVG-REVENUE         TO ANA-AVG-REVENUE.
005350     MOVE AVG-TARGET          TO ANA-AVG-TARGET.
005360     MOVE SEL-ACHIEVED-PCT    TO ANA-ACHIEVED-PCT.
005370     WRITE REPORT-RECORD FROM ANL-AVERAGES-LINE.
005380*
005390****  9700-TRACE-DUMP -- ONLY REACHED WHEN THE JCL TURNS UPSI BIT 0
005400****  ON.  SHOWS THE LAST ARKPICLC CALL'S RAW LINKAGE BYTES.
005410*
005420 9700-TRACE-DUMP.
005430     DISPLAY 'ARANLYTC LAST CALL KIND=' WS-KPI-KIND
005440         ' AMT1=' WS-KPI-AMOUNT-1-X
005450         ' RESULT=' WS-KPI-RESULT-X
005460         ' CENTERS=' CENTER-TAB-COUNT
005470         ' COACHES=' COACH-TAB-COUNT
005480         ' MODATA=' MD-TAB-COUNT.
005490*
005500 9000-OPEN-FILES.
005510     OPEN INPUT  CENTERS-FILE
005520         COACHES-FILE
005530         COACH-SALARIES-FILE
005540         MONTHLY-DATA-FILE.
005550     OPEN EXTEND REPORT-FILE.
005560*
005570 9900-CLOSE-FILES.
005580     CLOSE CENTERS-FILE
005590         COACHES-FILE
005600         COACH-SALARIES-FILE
005610         MONTHLY-DATA-FILE
005620         REPORT-FILE.
