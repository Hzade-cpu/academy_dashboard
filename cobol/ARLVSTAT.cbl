000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       ARLVSTAT.
000120 AUTHOR.           R G NAGY.
000130 INSTALLATION.     ACADEMY DATA PROCESSING - REPORTING GROUP.
000140 DATE-WRITTEN.     MARCH 22ND, 2001.
000150 DATE-COMPILED.
000160 SECURITY.         UNCLASSIFIED - INTERNAL BATCH JOB STEP.
000170************************************************************************
000180*                                                                       *
000190*****            A C A D E M Y   D A T A   C E N T E R     ******
000200*                                                                       *
000210*  LAST STEP OF THE REVENUE/PERFORMANCE REPORTING SUITE.  READS THE    *
000220*  COACH-LEAVES FILE FOR THE REPORT YEAR AND PRODUCES THE LEAVE        *
000230*  STATISTICS SECTION: PER-COACH TOTALS (EVERY COACH APPEARS, ORDERED  *
000240*  BY TOTAL DAYS DESCENDING), A LEAVE-TYPE BREAKDOWN (SAME ORDERING),  *
000250*  TWELVE MONTHLY LEAVE-DAY TOTALS, AND A FINAL ANNUAL TOTALS LINE.    *
000260*                                                                       *
000270*  INPUT FILES  - CENTERS, COACHES, COACH-LEAVES                      *
000280*  OUTPUT FILE  - REPORT-FILE (APPENDED TO THE SAME PRINT FILE THE     *
000290*                 EARLIER STEPS OPENED -- SEE THE RUN JCL)             *
000300*  CALLS        - ARDAYCLC FOR THE INCLUSIVE LEAVE DAY SPAN            *
000310*                                                                       *
000320*  RUN PARM      - 4 DIGITS, THE REPORT YEAR
000330*                                                                       *
000340************************************************************************
000350*
000360*                    M O D I F I C A T I O N   L O G
000370*
000380*  DATE      INIT  REQUEST  DESCRIPTION
000390*  --------  ----  -------  -----------------------------------
000400*  03/22/01  RGN   AR-0206  NEW PROGRAM.  LEAVE TRACKING ADDED TO THE
000410*                           SUITE -- PER-COACH, PER-TYPE AND PER-MONTH
000420*                           LEAVE-DAY STATISTICS.  SEE ALSO THE NEW
000430*                           COALEAVE AND LVTYPE COPYBOOKS AND THE NEW
000440*                           ARDAYCLC DAY-SPAN SUBROUTINE.
000450*  04/16/01  RGN   AR-0206  Y2K REVIEW -- NO CHANGES REQUIRED, DATES
000460*                           ALREADY CARRY A 4-DIGIT YEAR THROUGHOUT.
000470*  08/15/06  DWK   AR-0421  ADDED THE UPSI-0 TRACE DUMP, SAME AS THE
000480*                           REST OF THE SUITE.
000490*  07/30/10  PJS   AR-0512  NO CHANGE HERE -- MISSING TO-DATE DEFAULT
000500*                           WAS ADDED INSIDE ARDAYCLC ITSELF.
000510*  11/04/13  PJS   AR-0577  NO CODE CHANGE -- LVTYPE GREW BY TWO
000520*                           ENTRIES (EMERGENCY, OTHER).  THE UNKNOWN-
000530*                           TYPE-DEFAULTS-TO-CASUAL LOOKUP IN 2200-
000540*                           CLASSIFY-LEAVE-TYPE NEEDED NO CHANGE.
000550*  06/02/14  DWK   AR-0601  THE THREE LOAD-TABLE READ LOOPS RESTATED
000560*                           AS PERFORM...THRU RANGES WITH A -X EXIT
000570*                           PARAGRAPH, TO MATCH SHOP STANDARD.
000580*  06/09/14  DWK   AR-0602  PAGE COUNTER AND THE PARM SWITCH PULLED
000590*                           OUT OF THE GROUP ITEMS AND RESTATED AS
000600*                           77-LEVELS, PER SHOP STANDARD.
000610*
000620************************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000680         OFF STATUS IS WS-TRACE-SW-OFF.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT CENTERS-FILE         ASSIGN TO CENTERS.
000720     SELECT COACHES-FILE         ASSIGN TO COACHES.
000730     SELECT COACH-LEAVES-FILE    ASSIGN TO CLEAVES.
000740     SELECT REPORT-FILE          ASSIGN TO RPTFILE.
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  CENTERS-FILE
000780     LABEL RECORDS ARE STANDARD
000790     BLOCK CONTAINS 0 RECORDS
000800     RECORDING MODE IS F.
000810 01  CENTERS-RECORD              PIC X(34).
000820 FD  COACHES-FILE
000830     LABEL RECORDS ARE STANDARD
000840     BLOCK CONTAINS 0 RECORDS
000850     RECORDING MODE IS F.
000860 01  COACHES-RECORD              PIC X(38).
000870 FD  COACH-LEAVES-FILE
000880     LABEL RECORDS ARE STANDARD
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  COACH-LEAVES-RECORD         PIC X(80).
000920 FD  REPORT-FILE
000930     LABEL RECORDS ARE STANDARD
000940     BLOCK CONTAINS 0 RECORDS
000950     RECORDING MODE IS F.
000960 01  REPORT-RECORD               PIC X(132).
000970 WORKING-STORAGE SECTION.
000980*
000990******************************************************************
001000*  STANDALONE 77-LEVEL ITEMS -- PAGE CONTROL AND THE PARM
001010*  VALIDITY SWITCH, KEPT OUT OF THE GROUP ITEMS BELOW SINCE THEY
001020*  ARE NEVER MOVED OR REFERENCED AS A GROUP.
001030******************************************************************
001040 77  WS-PAGE-COUNT               PIC 9(3)     COMP  VALUE ZERO.
001050 77  PARM-ERROR-SW               PIC X        VALUE 'N'.
001060     88  BAD-PARM                             VALUE 'Y'.
001070     88  GOOD-PARM                            VALUE 'N'.
001080*
001090 01  SWITCHES.
001100     05  CENTERS-EOF-SW          PIC X        VALUE 'N'.
001110         88  CENTERS-EOF                      VALUE 'Y'.
001120     05  COACHES-EOF-SW          PIC X        VALUE 'N'.
001130         88  COACHES-EOF                      VALUE 'Y'.
001140     05  CLEAVE-EOF-SW           PIC X        VALUE 'N'.
001150         88  CLEAVE-EOF                       VALUE 'Y'.
001160     05  COACH-FOUND-SW          PIC X        VALUE 'N'.
001170         88  COACH-WAS-FOUND                  VALUE 'Y'.
001180     05  CENTER-FOUND-SW         PIC X        VALUE 'N'.
001190         88  CENTER-WAS-FOUND                 VALUE 'Y'.
001200     05  WS-SORT-SWAPPED-SW      PIC X        VALUE 'N'.
001210         88  SORT-SWAP-MADE                   VALUE 'Y'.
001220         88  SORT-NO-SWAP                     VALUE 'N'.
001230     05  FILLER                  PIC X(01)    VALUE SPACES.
001240*
001250 01  COUNTERS.
001260     05  WS-MONTH-SUB            PIC 9(2)     COMP  VALUE ZERO.
001270     05  WS-TYPE-SUB             PIC 9(2)     COMP  VALUE ZERO.
001280     05  WS-COACH-SUB            PIC 9(4)     COMP  VALUE ZERO.
001290     05  WS-OUTER-SUB            PIC 9(4)     COMP  VALUE ZERO.
001300     05  WS-INNER-SUB            PIC 9(4)     COMP  VALUE ZERO.
001310     05  FILLER                  PIC X(04)    VALUE SPACES.
001320*
001330 COPY CTRMAST.
001340 COPY COACHMST.
001350 COPY COALEAVE.
001360 COPY LVTYPE.
001370 COPY MONTHNAM.
001380*
001390************************************************************************
001400*  DAY-CALC-FIELDS -- LINKAGE PASS-THROUGH AREA FOR THE CALL TO
001410*  ARDAYCLC.  LAID OUT TO MATCH ARDAYCLC'S OWN LINKAGE SECTION
001420*  FIELD-FOR-FIELD (REQUEST AR-0206).
001430************************************************************************
001440 01  DAY-CALC-FIELDS.
001450     05  LK-FROM-DATE.
001460         10  LK-FROM-YYYY            PIC 9(4).
001470         10  LK-FROM-MM              PIC 9(2).
001480         10  LK-FROM-DD              PIC 9(2).
001490         10  FILLER                  PIC X(1).
001500     05  LK-TO-DATE.
001510         10  LK-TO-YYYY              PIC 9(4).
001520         10  LK-TO-MM                PIC 9(2).
001530         10  LK-TO-DD                PIC 9(2).
001540         10  FILLER                  PIC X(1).
001550     05  LK-TO-DATE-PRESENT-SW   PIC X.
001560         88  LK-TO-DATE-PRESENT               VALUE 'Y'.
001570     05  LK-DAYS-OUT             PIC 9(4).
001580     05  FILLER                  PIC X(04)    VALUE SPACES.
001590*
001600************************************************************************
001610*  COACH-STATS-TABLE -- ONE ROW PER LOADED COACH, INITIALIZED IN
001620*  COACH-ID ORDER (SAME COUNT AS COACH-TABLE) BUT THEN RE-SORTED BY
001630*  3000-SORT-COACH-STATS, SO THE COACH ID/NAME/CENTER NAME ARE CARRIED
001640*  RIGHT IN THE ROW RATHER THAN LOOKED UP THROUGH COACH-TABLE'S OWN
001650*  CCH-IX AFTER THE SORT HAS SCRAMBLED THE LOCKSTEP ORDERING.
001660************************************************************************
001670 01  COACH-STATS-TABLE.
001680     05  CST-ENTRY  OCCURS 0 TO 9999 TIMES
001690         DEPENDING ON COACH-TAB-COUNT INDEXED BY CST-IX.
001700         10  CST-COACH-ID            PIC 9(4).
001710         10  CST-COACH-NAME          PIC X(30).
001720         10  CST-CENTER-NAME         PIC X(30).
001730         10  CST-TOTAL-LEAVES        PIC 9(4)     COMP  VALUE ZERO.
001740         10  CST-LOP-DAYS            PIC 9(4)     COMP  VALUE ZERO.
001750         10  CST-APPROVED-DAYS       PIC 9(4)     COMP  VALUE ZERO.
001760         10  CST-TOTAL-DAYS          PIC 9(4)     COMP  VALUE ZERO.
001770         10  CST-WEEKOFF-DAYS        PIC 9(4)     COMP  VALUE ZERO.
001780         10  CST-OT-DAYS             PIC 9(4)     COMP  VALUE ZERO.
001790         10  FILLER                  PIC X(04)    VALUE SPACES.
001800 01  CST-SWAP-AREA               PIC X(80).
001810*
001820 01  MONTH-LEAVE-TABLE.
001830     05  MLV-ENTRY  OCCURS 12 TIMES INDEXED BY MLV-IX.
001840         10  MLV-DAYS                PIC 9(6)     COMP  VALUE ZERO.
001850         10  FILLER                  PIC X(04)    VALUE SPACES.
001860*
001870 01  LEAVE-TYPE-STATS-TABLE.
001880     05  LTS-ENTRY  OCCURS 8 TIMES INDEXED BY LTS-IX.
001890         10  LTS-TYPE-CODE           PIC X(10).
001900         10  LTS-TOTAL-DAYS          PIC 9(7)     COMP  VALUE ZERO.
001910         10  FILLER                  PIC X(04)    VALUE SPACES.
001920 01  LTS-SWAP-AREA               PIC X(18).
001930*
001940 01  GRAND-TOTALS.
001950     05  GT-TOTAL-DAYS           PIC 9(7)     COMP  VALUE ZERO.
001960     05  GT-LOP-DAYS             PIC 9(7)     COMP  VALUE ZERO.
001970     05  GT-WEEKOFF-DAYS         PIC 9(7)     COMP  VALUE ZERO.
001980     05  GT-OT-DAYS              PIC 9(7)     COMP  VALUE ZERO.
001990     05  FILLER                  PIC X(04)    VALUE SPACES.
002000*
002010 01  RPT-BLANK-LINE               PIC X(132)  VALUE SPACES.
002020*
002030 01  LVS-HDR-1.
002040     05  FILLER      PIC X(1)   VALUE SPACES.
002050     05  FILLER      PIC X(34)  VALUE 'LEAVE STATISTICS - PER COACH'.
002060     05  FILLER      PIC X(8)   VALUE 'YEAR '.
002070     05  HDR1-YEAR   PIC 9(4).
002080     05  FILLER      PIC X(8)   VALUE ' PAGE '.
002090     05  HDR1-PAGE   PIC ZZ9.
002100     05  FILLER      PIC X(74)  VALUE SPACES.
002110 01  LVS-HDR-2.
002120     05  FILLER      PIC X(1)   VALUE SPACES.
002130     05  FILLER      PIC X(9)   VALUE 'COACH ID'.
002140     05  FILLER      PIC X(31)  VALUE 'COACH NAME'.
002150     05  FILLER      PIC X(31)  VALUE 'CENTER'.
002160     05  FILLER      PIC X(7)   VALUE 'LEAVES'.
002170     05  FILLER      PIC X(6)   VALUE 'LOP'.
002180     05  FILLER      PIC X(6)   VALUE 'APPRV'.
002190     05  FILLER      PIC X(7)   VALUE 'TOTAL'.
002200     05  FILLER      PIC X(7)   VALUE 'WK OFF'.
002210     05  FILLER      PIC X(4)   VALUE 'OT'.
002220     05  FILLER      PIC X(23)  VALUE SPACES.
002230 01  LVS-DETAIL.
002240     05  FILLER      PIC X(1)   VALUE SPACES.
002250     05  LVD-COACH-ID       PIC 9(4).
002260     05  FILLER      PIC X(2)   VALUE SPACES.
002270     05  LVD-COACH-NAME     PIC X(30).
002280     05  FILLER      PIC X(2)   VALUE SPACES.
002290     05  LVD-CENTER-NAME    PIC X(30).
002300     05  FILLER      PIC X(2)   VALUE SPACES.
002310     05  LVD-TOTAL-LEAVES   PIC ZZZ9.
002320     05  FILLER      PIC X(2)   VALUE SPACES.
002330     05  LVD-LOP-DAYS       PIC ZZZ9.
002340     05  FILLER      PIC X(2)   VALUE SPACES.
002350     05  LVD-APPROVED-DAYS  PIC ZZZ9.
002360     05  FILLER      PIC X(2)   VALUE SPACES.
002370     05  LVD-TOTAL-DAYS     PIC ZZZ9.
002380     05  FILLER      PIC X(2)   VALUE SPACES.
002390     05  LVD-WEEKOFF-DAYS   PIC ZZZ9.
002400     05  FILLER      PIC X(2)   VALUE SPACES.
002410     05  LVD-OT-DAYS        PIC ZZZ9.
002420     05  FILLER      PIC X(27)  VALUE SPACES.
002430*
002440 01  LTB-HDR-1.
002450     05  FILLER      PIC X(1)   VALUE SPACES.
002460     05  FILLER      PIC X(34)  VALUE 'LEAVE STATISTICS - BY LEAVE TYPE'.
002470     05  FILLER      PIC X(97)  VALUE SPACES.
002480 01  LTB-HDR-2.
002490     05  FILLER      PIC X(1)   VALUE SPACES.
002500     05  FILLER      PIC X(12)  VALUE 'LEAVE TYPE'.
002510     05  FILLER      PIC X(10)  VALUE SPACES.
002520     05  FILLER      PIC X(11)  VALUE 'TOTAL DAYS'.
002530     05  FILLER      PIC X(98)  VALUE SPACES.
002540 01  LTB-DETAIL.
002550     05  FILLER      PIC X(1)   VALUE SPACES.
002560     05  LTD-TYPE-NAME      PIC X(10).
002570     05  FILLER      PIC X(12)  VALUE SPACES.
002580     05  LTD-TOTAL-DAYS     PIC ZZZZZZ9.
002590     05  FILLER      PIC X(102) VALUE SPACES.
002600*
002610 01  MLB-HDR-1.
002620     05  FILLER      PIC X(1)   VALUE SPACES.
002630     05  FILLER      PIC X(34)  VALUE 'LEAVE STATISTICS - BY MONTH'.
002640     05  FILLER      PIC X(97)  VALUE SPACES.
002650 01  MLB-HDR-2.
002660     05  FILLER      PIC X(1)   VALUE SPACES.
002670     05  FILLER      PIC X(10)  VALUE 'MONTH'.
002680     05  FILLER      PIC X(9)   VALUE SPACES.
002690     05  FILLER      PIC X(11)  VALUE 'TOTAL DAYS'.
002700     05  FILLER      PIC X(101) VALUE SPACES.
002710 01  MLB-DETAIL.
002720     05  FILLER      PIC X(1)   VALUE SPACES.
002730     05  MLD-MONTH-NAME     PIC X(9).
002740     05  FILLER      PIC X(10)  VALUE SPACES.
002750     05  MLD-TOTAL-DAYS     PIC ZZZZZZ9.
002760     05  FILLER      PIC X(105) VALUE SPACES.
002770*
002780 01  ATL-LINE.
002790     05  FILLER      PIC X(1)   VALUE SPACES.
002800     05  FILLER      PIC X(15)  VALUE 'ANNUAL TOTALS'.
002810     05  FILLER      PIC X(11)  VALUE 'TOTAL DAYS'.
002820     05  ATL-TOTAL-DAYS      PIC ZZZZZZ9.
002830     05  FILLER      PIC X(8)   VALUE 'LOP'.
002840     05  ATL-LOP-DAYS        PIC ZZZZZZ9.
002850     05  FILLER      PIC X(11)  VALUE 'WEEK OFF'.
002860     05  ATL-WEEKOFF-DAYS    PIC ZZZZZZ9.
002870     05  FILLER      PIC X(6)   VALUE 'OT'.
002880     05  ATL-OT-DAYS         PIC ZZZZZZ9.
002890     05  FILLER      PIC X(52)  VALUE SPACES.
002900*
002910 01  ERROR-LINE                   PIC X(132).
002920*
002930 LINKAGE SECTION.
002940 01  ARLVSTAT-PARM.
002950     05  PARM-LTH                PIC S9(4) COMP.
002960     05  PARM-DATA               PIC X(4).
002970     05  FILLER                  PIC X(1).
002980 01  PARM-DATA-R  REDEFINES PARM-DATA.
002990     05  PARM-YEAR                PIC 9(4).
003000 PROCEDURE DIVISION USING ARLVSTAT-PARM.
003010 0000-MAINLINE.
003020     PERFORM 9000-OPEN-FILES.
003030     PERFORM 9100-CHECK-PARM.
003040     IF GOOD-PARM
003050         PERFORM 1000-LOAD-TABLES
003060         PERFORM 2000-BUILD-STATISTICS
003070         PERFORM 3000-SORT-STATISTICS
003080         PERFORM 4000-PRINT-LEAVE-STATISTICS.
003090     IF WS-TRACE-SW-ON
003100         PERFORM 9700-TRACE-DUMP.
003110     PERFORM 9900-CLOSE-FILES.
003120     GOBACK.
003130*
003140 9100-CHECK-PARM.
003150     IF PARM-LTH = 4
003160         IF PARM-DATA IS NUMERIC
003170             MOVE 'N' TO PARM-ERROR-SW
003180         ELSE
003190             PERFORM 9800-BAD-PARM
003200     ELSE
003210         PERFORM 9800-BAD-PARM.
003220*
003230 9800-BAD-PARM.
003240     MOVE 'Y' TO PARM-ERROR-SW.
003250     MOVE '   PARM MUST BE 4 NUMERIC DIGITS   '
003260         TO ERROR-LINE.
003270     DISPLAY ERROR-LINE.
003280*
003290 1000-LOAD-TABLES.
003300     PERFORM 1100-LOAD-CENTER-TABLE.
003310     PERFORM 1200-LOAD-COACH-TABLE.
003320     PERFORM 1300-INIT-COACH-STATS.
003330     PERFORM 1400-LOAD-LEAVE-TABLE.
003340*
003350 1100-LOAD-CENTER-TABLE.
003360     PERFORM 1110-READ-CENTER THRU 1110-READ-CENTER-X
003370         UNTIL CENTERS-EOF.
003380 1110-READ-CENTER.
003390     READ CENTERS-FILE
003400         AT END
003410             MOVE 'Y' TO CENTERS-EOF-SW.
003420     IF NOT CENTERS-EOF
003430         ADD 1 TO CENTER-TAB-COUNT
003440         SET CTR-IX TO CENTER-TAB-COUNT
003450         MOVE CENTERS-RECORD TO CENTER-ENTRY (CTR-IX).
003460 1110-READ-CENTER-X.
003470     EXIT.
003480*
003490 1200-LOAD-COACH-TABLE.
003500     PERFORM 1210-READ-COACH THRU 1210-READ-COACH-X
003510         UNTIL COACHES-EOF.
003520 1210-READ-COACH.
003530     READ COACHES-FILE
003540         AT END
003550             MOVE 'Y' TO COACHES-EOF-SW.
003560     IF NOT COACHES-EOF
003570         ADD 1 TO COACH-TAB-COUNT
003580         SET CCH-IX TO COACH-TAB-COUNT
003590         MOVE COACHES-RECORD TO COACH-ENTRY (CCH-IX).
003600 1210-READ-COACH-X.
003610     EXIT.
003620*
003630*****  1300-INIT-COACH-STATS -- SEEDS COACH-STATS-TABLE WITH EVERY
003640*****  COACH ON FILE BEFORE A SINGLE LEAVE RECORD IS READ, SO A COACH
003650*****  WITH NO LEAVES AT ALL STILL PRINTS A ZERO LINE (LEFT-JOIN
003660*****  SEMANTICS, BATCH FLOW U5 STEP 3).
003670*
003680 1300-INIT-COACH-STATS.
003690     PERFORM 1310-INIT-ONE-COACH-STATS
003700         VARYING WS-COACH-SUB FROM 1 BY 1
003710         UNTIL WS-COACH-SUB > COACH-TAB-COUNT.
003720 1310-INIT-ONE-COACH-STATS.
003730     SET CCH-IX TO WS-COACH-SUB.
003740     MOVE COACH-ID (CCH-IX)      TO CST-COACH-ID (WS-COACH-SUB).
003750     MOVE COACH-NAME (CCH-IX)    TO CST-COACH-NAME (WS-COACH-SUB).
003760     MOVE 'N' TO CENTER-FOUND-SW.
003770     IF CENTER-TAB-COUNT > 0
003780         SEARCH ALL CENTER-ENTRY
003790             AT END
003800                 MOVE 'N' TO CENTER-FOUND-SW
003810             WHEN CENTER-ID (CTR-IX) = COACH-CENTER-ID (CCH-IX)
003820                 MOVE 'Y' TO CENTER-FOUND-SW.
003830     IF CENTER-WAS-FOUND
003840         MOVE CENTER-NAME (CTR-IX) TO CST-CENTER-NAME (WS-COACH-SUB)
003850     ELSE
003860         MOVE SPACES TO CST-CENTER-NAME (WS-COACH-SUB).
003870*
003880*****  1400-LOAD-LEAVE-TABLE -- LOADS EVERY COACH-LEAVES RECORD AS-IS
003890*****  (THE FILE CARRIES NO PARTICULAR ORDER) AND, RIGHT BEHIND THE
003900*****  LOAD, CALLS ARDAYCLC TO TURN THE FROM/TO DATES INTO THE
003910*****  INCLUSIVE DAY SPAN THAT EVERY OTHER PARAGRAPH IN THIS PROGRAM
003920*****  WORKS FROM (RULE R7).
003930*
003940 1400-LOAD-LEAVE-TABLE.
003950     PERFORM 1410-READ-LEAVE THRU 1410-READ-LEAVE-X
003960         UNTIL CLEAVE-EOF.
003970 1410-READ-LEAVE.
003980     READ COACH-LEAVES-FILE
003990         AT END
004000             MOVE 'Y' TO CLEAVE-EOF-SW.
004010     IF NOT CLEAVE-EOF
004020         ADD 1 TO CL-TAB-COUNT
004030         SET CL-IX TO CL-TAB-COUNT
004040         MOVE COACH-LEAVES-RECORD TO CL-ENTRY (CL-IX)
004050         PERFORM 1420-CALC-LEAVE-DAYS.
004060 1410-READ-LEAVE-X.
004070     EXIT.
004080*
004090 1420-CALC-LEAVE-DAYS.
004100     MOVE CL-FROM-YYYY (CL-IX)   TO LK-FROM-YYYY.
004110     MOVE CL-FROM-MM (CL-IX)     TO LK-FROM-MM.
004120     MOVE CL-FROM-DD (CL-IX)     TO LK-FROM-DD.
004130     IF CL-TO-DATE (CL-IX) = ZERO
004140         MOVE 'N' TO LK-TO-DATE-PRESENT-SW
004150     ELSE
004160         MOVE 'Y' TO LK-TO-DATE-PRESENT-SW
004170         MOVE CL-TO-YYYY (CL-IX)   TO LK-TO-YYYY
004180         MOVE CL-TO-MM (CL-IX)     TO LK-TO-MM
004190         MOVE CL-TO-DD (CL-IX)     TO LK-TO-DD.
004200     CALL 'ARDAYCLC' USING LK-FROM-DATE, LK-TO-DATE,
004210         LK-TO-DATE-PRESENT-SW, LK-DAYS-OUT.
004220     MOVE LK-DAYS-OUT TO CL-DAYS (CL-IX).
004230*
004240*****  2000-BUILD-STATISTICS -- WALKS THE LEAVE TABLE ONCE.  MONTH AND
004250*****  LEAVE-TYPE TOTALS AND THE ANNUAL GRAND TOTALS TAKE EVERY RECORD
004260*****  REGARDLESS OF WHETHER THE COACH IS ON FILE (NO JOIN, SAME AS
004270*****  RULE R10'S TREATMENT OF THE MONTH TOTALS IN ARCTRKPI); THE
004280*****  PER-COACH ROW IS ONLY UPDATED WHEN THE COACH IS FOUND.
004290*
004300 2000-BUILD-STATISTICS.
004310     PERFORM 2010-INIT-TYPE-STATS
004320         VARYING WS-TYPE-SUB FROM 1 BY 1
004330         UNTIL WS-TYPE-SUB > 8.
004340     PERFORM 2100-ACCUMULATE-ONE-LEAVE
004350         VARYING CL-IX FROM 1 BY 1
004360         UNTIL CL-IX > CL-TAB-COUNT.
004370*
004380 2010-INIT-TYPE-STATS.
004390     SET LV-IX TO WS-TYPE-SUB.
004400     SET LTS-IX TO WS-TYPE-SUB.
004410     MOVE LEAVE-TYPE-CODE (LV-IX) TO LTS-TYPE-CODE (LTS-IX).
004420*
004430 2100-ACCUMULATE-ONE-LEAVE.
004440     PERFORM 2200-CLASSIFY-LEAVE-TYPE.
004450     SET LTS-IX TO LV-IX.
004460     ADD CL-DAYS (CL-IX) TO LTS-TOTAL-DAYS (LTS-IX).
004470     SET MLV-IX TO CL-FROM-MM (CL-IX).
004480     ADD CL-DAYS (CL-IX) TO MLV-DAYS (MLV-IX).
004490     IF LV-IS-WEEKOFF (LV-IX)
004500         ADD CL-DAYS (CL-IX) TO GT-WEEKOFF-DAYS
004510     ELSE
004520         IF LV-IS-OT (LV-IX)
004530             ADD CL-DAYS (CL-IX) TO GT-OT-DAYS
004540         ELSE
004550             ADD CL-DAYS (CL-IX) TO GT-TOTAL-DAYS
004560             IF LV-IS-UNPAID (LV-IX)
004570                 ADD CL-DAYS (CL-IX) TO GT-LOP-DAYS.
004580     PERFORM 2300-FIND-COACH-FOR-LEAVE.
004590     IF COACH-WAS-FOUND
004600         SET WS-COACH-SUB TO CCH-IX
004610         PERFORM 2400-ACCUMULATE-COACH-STATS.
004620*
004630 2200-CLASSIFY-LEAVE-TYPE.
004640     SET LV-IX TO 1.
004650     SEARCH LEAVE-TYPE-OCCURS
004660         AT END
004670             SET LV-IX TO 1
004680         WHEN LEAVE-TYPE-CODE (LV-IX) = CL-LEAVE-TYPE (CL-IX)
004690             NEXT SENTENCE.
004700*
004710 2300-FIND-COACH-FOR-LEAVE.
004720     MOVE 'N' TO COACH-FOUND-SW.
004730     IF COACH-TAB-COUNT > 0
004740         SEARCH ALL COACH-ENTRY
004750             AT END
004760                 MOVE 'N' TO COACH-FOUND-SW
004770             WHEN COACH-ID (CCH-IX) = CL-COACH-ID (CL-IX)
004780                 MOVE 'Y' TO COACH-FOUND-SW.
004790*
004800 2400-ACCUMULATE-COACH-STATS.
004810     ADD 1 TO CST-TOTAL-LEAVES (WS-COACH-SUB).
004820     IF LV-IS-WEEKOFF (LV-IX)
004830         ADD CL-DAYS (CL-IX) TO CST-WEEKOFF-DAYS (WS-COACH-SUB)
004840     ELSE
004850         IF LV-IS-OT (LV-IX)
004860             ADD CL-DAYS (CL-IX) TO CST-OT-DAYS (WS-COACH-SUB)
004870         ELSE
004880             ADD CL-DAYS (CL-IX) TO CST-TOTAL-DAYS (WS-COACH-SUB)
004890             IF LV-IS-UNPAID (LV-IX)
004900                 ADD CL-DAYS (CL-IX) TO CST-LOP-DAYS (WS-COACH-SUB)
004910             ELSE
004920                 ADD CL-DAYS (CL-IX) TO CST-APPROVED-DAYS (WS-COACH-SUB).
004930*
004940*****  3000-SORT-STATISTICS -- HAND-ROLLED EXCHANGE SORT.  NEITHER
004950*****  TABLE IS BUILT IN ASCENDING-KEY ORDER TO BEGIN WITH (THEY ARE
004960*****  LOADED IN COACH-ID / LVTYPE-TABLE ORDER), SO A SIMPLE BUBBLE
004970*****  PASS ON THE ALREADY-SMALL TABLES IS ALL BATCH FLOW U5 STEPS 3
004980*****  AND 5 (DESCENDING TOTAL DAYS) NEED.
004990*
005000 3000-SORT-STATISTICS.
005010     PERFORM 3010-SORT-COACH-STATS.
005020     PERFORM 3020-SORT-TYPE-STATS.
005030*
005040 3010-SORT-COACH-STATS.
005050     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
005060     PERFORM 3011-COACH-BUBBLE-PASS UNTIL SORT-NO-SWAP.
005070 3011-COACH-BUBBLE-PASS.
005080     MOVE 'N' TO WS-SORT-SWAPPED-SW.
005090     PERFORM 3012-COMPARE-ADJACENT-COACHES
005100         VARYING WS-OUTER-SUB FROM 1 BY 1
005110         UNTIL WS-OUTER-SUB > COACH-TAB-COUNT - 1.
005120 3012-COMPARE-ADJACENT-COACHES.
005130     COMPUTE WS-INNER-SUB = WS-OUTER-SUB + 1.
005140     IF CST-TOTAL-DAYS (WS-OUTER-SUB) < CST-TOTAL-DAYS (WS-INNER-SUB)
005150         MOVE CST-ENTRY (WS-OUTER-SUB) TO CST-SWAP-AREA
005160         MOVE CST-ENTRY (WS-INNER-SUB) TO CST-ENTRY (WS-OUTER-SUB)
005170         MOVE CST-SWAP-AREA            TO CST-ENTRY (WS-INNER-SUB)
005180         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
005190*
005200 3020-SORT-TYPE-STATS.
005210     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
005220     PERFORM 3021-TYPE-BUBBLE-PASS UNTIL SORT-NO-SWAP.
005230 3021-TYPE-BUBBLE-PASS.
005240     MOVE 'N' TO WS-SORT-SWAPPED-SW.
005250     PERFORM 3022-COMPARE-ADJACENT-TYPES
005260         VARYING WS-OUTER-SUB FROM 1 BY 1
005270         UNTIL WS-OUTER-SUB > 7.
005280 3022-COMPARE-ADJACENT-TYPES.
005290     COMPUTE WS-INNER-SUB = WS-OUTER-SUB + 1.
005300     IF LTS-TOTAL-DAYS (WS-OUTER-SUB) < LTS-TOTAL-DAYS (WS-INNER-SUB)
005310         MOVE LTS-ENTRY (WS-OUTER-SUB) TO LTS-SWAP-AREA
005320         MOVE LTS-ENTRY (WS-INNER-SUB) TO LTS-ENTRY (WS-OUTER-SUB)
005330         MOVE LTS-SWAP-AREA            TO LTS-ENTRY (WS-INNER-SUB)
005340         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
005350*
005360 4000-PRINT-LEAVE-STATISTICS.
005370     PERFORM 4100-PRINT-COACH-BLOCK.
005380     PERFORM 4200-PRINT-TYPE-BLOCK.
005390     PERFORM 4300-PRINT-MONTH-BLOCK.
005400     PERFORM 4400-PRINT-ANNUAL-TOTALS.
005410*
005420 4100-PRINT-COACH-BLOCK.
005430     ADD 1 TO WS-PAGE-COUNT.
005440     MOVE PARM-YEAR       TO HDR1-YEAR.
005450     MOVE WS-PAGE-COUNT   TO HDR1-PAGE.
005460     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005470     WRITE REPORT-RECORD FROM LVS-HDR-1.
005480     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005490     WRITE REPORT-RECORD FROM LVS-HDR-2.
005500     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005510     PERFORM 4110-PRINT-ONE-COACH-LINE
005520         VARYING WS-COACH-SUB FROM 1 BY 1
005530         UNTIL WS-COACH-SUB > COACH-TAB-COUNT.
005540 4110-PRINT-ONE-COACH-LINE.
005550     MOVE CST-COACH-ID (WS-COACH-SUB)      TO LVD-COACH-ID.
005560     MOVE CST-COACH-NAME (WS-COACH-SUB)    TO LVD-COACH-NAME.
005570     MOVE CST-CENTER-NAME (WS-COACH-SUB)   TO LVD-CENTER-NAME.
005580     MOVE CST-TOTAL-LEAVES (WS-COACH-SUB)  TO LVD-TOTAL-LEAVES.
005590     MOVE CST-LOP-DAYS (WS-COACH-SUB)      TO LVD-LOP-DAYS.
005600     MOVE CST-APPROVED-DAYS (WS-COACH-SUB) TO LVD-APPROVED-DAYS.
005610     MOVE CST-TOTAL-DAYS (WS-COACH-SUB)    TO LVD-TOTAL-DAYS.
005620     MOVE CST-WEEKOFF-DAYS (WS-COACH-SUB)  TO LVD-WEEKOFF-DAYS.
005630     MOVE CST-OT-DAYS (WS-COACH-SUB)       TO LVD-OT-DAYS.
005640     WRITE REPORT-RECORD FROM LVS-DETAIL.
005650*
005660 4200-PRINT-TYPE-BLOCK.
005670     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005680     WRITE REPORT-RECORD FROM LTB-HDR-1.
005690     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005700     WRITE REPORT-RECORD FROM LTB-HDR-2.
005710     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005720     PERFORM 4210-PRINT-ONE-TYPE-LINE
005730         VARYING LTS-IX FROM 1 BY 1
005740         UNTIL LTS-IX > 8.
005750 4210-PRINT-ONE-TYPE-LINE.
005760     MOVE LTS-TYPE-CODE (LTS-IX)  TO LTD-TYPE-NAME.
005770     MOVE LTS-TOTAL-DAYS (LTS-IX) TO LTD-TOTAL-DAYS.
005780     WRITE REPORT-RECORD FROM LTB-DETAIL.
005790*
005800 4300-PRINT-MONTH-BLOCK.
005810     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005820     WRITE REPORT-RECORD FROM MLB-HDR-1.
005830     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005840     WRITE REPORT-RECORD FROM MLB-HDR-2.
005850     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005860     PERFORM 4310-PRINT-ONE-MONTH-LINE
005870         VARYING MLV-IX FROM 1 BY 1
005880         UNTIL MLV-IX > 12.
005890 4310-PRINT-ONE-MONTH-LINE.
005900     SET WS-MONTH-SUB TO MLV-IX.
005910     MOVE MONTH-DISPLAY-NAME (WS-MONTH-SUB) TO MLD-MONTH-NAME.
005920     MOVE MLV-DAYS (MLV-IX)                 TO MLD-TOTAL-DAYS.
005930     WRITE REPORT-RECORD FROM MLB-DETAIL.
005940*
005950 4400-PRINT-ANNUAL-TOTALS.
005960     MOVE GT-TOTAL-DAYS      TO ATL-TOTAL-DAYS.
005970     MOVE GT-LOP-DAYS        TO ATL-LOP-DAYS.
005980     MOVE GT-WEEKOFF-DAYS    TO ATL-WEEKOFF-DAYS.
005990     MOVE GT-OT-DAYS         TO ATL-OT-DAYS.
006000     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
006010     WRITE REPORT-RECORD FROM ATL-LINE.
006020*
006030*****  9700-TRACE-DUMP -- ONLY REACHED WHEN THE JCL TURNS UPSI BIT 0
006040*****  ON.  SHOWS TABLE COUNTS SO A MISSING COACH OR LEAVE LINE CAN BE
006050*****  CHASED BACK TO A LOAD PROBLEM.
006060*
006070 9700-TRACE-DUMP.
006080     DISPLAY 'ARLVSTAT CENTERS=' CENTER-TAB-COUNT
006090         ' COACHES=' COACH-TAB-COUNT
006100         ' LEAVES=' CL-TAB-COUNT.
006110*
006120 9000-OPEN-FILES.
006130     OPEN INPUT  CENTERS-FILE
006140         COACHES-FILE
006150         COACH-LEAVES-FILE.
006160     OPEN EXTEND REPORT-FILE.
006170*
006180 9900-CLOSE-FILES.
006190     CLOSE CENTERS-FILE
006200         COACHES-FILE
006210         COACH-LEAVES-FILE
006220         REPORT-FILE.
