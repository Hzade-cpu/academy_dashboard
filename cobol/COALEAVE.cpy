000100*
000110***************************************************************
000120*
000130*   C O A L E A V E   -   C O A C H   L E A V E
000140*                         T A B L E   E N T R Y
000150*
000160*  ONE ENTRY PER LEAVE RECORD READ FROM COACH-LEAVES FOR THE
000170*  REPORT YEAR.  THE FILE IS NOT IN ANY PARTICULAR ORDER, SO
000180*  THE WHOLE YEAR IS LOADED BEFORE THE STATISTICS PASS BEGINS.
000190*  CL-FROM-DATE AND CL-TO-DATE ARE CARRIED BOTH AS AN 8-DIGIT
000200*  YYYYMMDD AND, VIA REDEFINES, BROKEN INTO YEAR/MONTH/DAY SO
000210*  THE DAY-SPAN SUBROUTINE (ARDAYCLC) CAN BE CALLED WITHOUT
000220*  UNSTRINGING THE DATE ON EVERY RECORD.
000230*
000240*  2001-03-22  RGN  ORIGINAL COPYBOOK -- LEAVE TRACKING ADDED
000250*                   TO THE SUITE (REQUEST AR-0206).
000260*  2010-07-30  PJS  CL-TO-DATE REDEFINES ADDED SO THE "MISSING
000270*                   TO-DATE DEFAULTS TO FROM-DATE" RULE COULD
000280*                   BE CODED WITHOUT A SEPARATE MOVE OF EACH
000290*                   SUB-FIELD (REQUEST AR-0512).
000300*  2014-06-09  DWK  ADDED THE LAST-UPDATE AUDIT PAIR AND A
000310*                   RESERVE BLOCK AHEAD OF THE PLANNED MASTER-
000320*                   MAINTENANCE REWRITE (REQUEST AR-0601).  THE
000330*                   COACH-LEAVES FILE CARRIES NO SUCH FIELDS
000340*                   YET -- THEY STAY BLANK UNTIL THAT PROGRAM
000350*                   EXISTS.
000360*
000370***************************************************************
000380*
000390 01  COACH-LEAVE-TABLE.
000400     05  CL-TAB-COUNT               PIC 9(4)  COMP  VALUE ZERO.
000410     05  CL-ENTRY       OCCURS 0 TO 9999 TIMES
000420                         DEPENDING ON CL-TAB-COUNT
000430                         INDEXED BY CL-IX.
000440         10  CL-COACH-ID            PIC 9(4).
000450         10  CL-FROM-DATE           PIC 9(8).
000460         10  CL-FROM-DATE-R  REDEFINES CL-FROM-DATE.
000470             15  CL-FROM-YYYY       PIC 9(4).
000480             15  CL-FROM-MM         PIC 9(2).
000490             15  CL-FROM-DD         PIC 9(2).
000500         10  CL-TO-DATE             PIC 9(8).
000510         10  CL-TO-DATE-R    REDEFINES CL-TO-DATE.
000520             15  CL-TO-YYYY         PIC 9(4).
000530             15  CL-TO-MM           PIC 9(2).
000540             15  CL-TO-DD           PIC 9(2).
000550         10  CL-LEAVE-TYPE          PIC X(10).
000560         10  CL-REMARKS             PIC X(40).
000570         10  CL-YEAR                PIC 9(4).
000580         10  CL-DAYS                PIC 9(4)  COMP.
000590         10  CL-LAST-UPD-DATE       PIC 9(8)  VALUE ZERO.
000600         10  CL-LAST-UPD-USER       PIC X(8)  VALUE SPACES.
000610         10  FILLER                 PIC X(20) VALUE SPACES.
