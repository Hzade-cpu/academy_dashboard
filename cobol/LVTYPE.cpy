000100*
000110***************************************************************
000120*
000130*   L V T Y P E   -   L E A V E   T Y P E
000140*                     C L A S S I F I C A T I O N   T A B L E
000150*
000160*  THE EIGHT VALID CL-LEAVE-TYPE VALUES.  ANYTHING READ FROM
000170*  COACH-LEAVES THAT DOES NOT MATCH ONE OF THESE IS TREATED AS
000180*  CASUAL (SEE ARLVSTAT 2200-CLASSIFY-LEAVE-TYPE) -- CASUAL IS
000190*  DELIBERATELY ENTRY 1 SO THE "NOT FOUND" FALL-THROUGH CAN
000200*  JUST LEAVE LV-IX SET TO 1 RATHER THAN TESTING A SEPARATE
000210*  SWITCH.  LV-EXCLUDE-88 MARKS THE TWO TYPES (WEEK OFF, OT)
000220*  THAT ARE HELD OUT OF THE APPROVED/TOTAL LEAVE-DAY COUNTS.
000230*
000240*  2001-03-22  RGN  ORIGINAL COPYBOOK (REQUEST AR-0206).
000250*  2013-11-04  PJS  EMERGENCY AND OTHER TYPES ADDED AT THE
000260*                   REQUEST OF THE HR DEPARTMENT (AR-0577).
000270*
000280***************************************************************
000290*
000300 01  LEAVE-TYPE-TABLE.
000310     05  FILLER                     PIC X(10) VALUE 'CASUAL    '.
000320     05  FILLER                     PIC X(10) VALUE 'SICK      '.
000330     05  FILLER                     PIC X(10) VALUE 'PAID      '.
000340     05  FILLER                     PIC X(10) VALUE 'UNPAID    '.
000350     05  FILLER                     PIC X(10) VALUE 'WEEK OFF  '.
000360     05  FILLER                     PIC X(10) VALUE 'OT        '.
000370     05  FILLER                     PIC X(10) VALUE 'EMERGENCY '.
000380     05  FILLER                     PIC X(10) VALUE 'OTHER     '.
000390 01  LEAVE-TYPE-ARRAY  REDEFINES LEAVE-TYPE-TABLE.
000400     05  LEAVE-TYPE-OCCURS  OCCURS 8 TIMES INDEXED BY LV-IX.
000410         10  LEAVE-TYPE-CODE        PIC X(10).
000420         88  LV-IS-CASUAL                  VALUE 'CASUAL    '.
000430         88  LV-IS-UNPAID                  VALUE 'UNPAID    '.
000440         88  LV-IS-WEEKOFF                 VALUE 'WEEK OFF  '.
000450         88  LV-IS-OT                      VALUE 'OT        '.
