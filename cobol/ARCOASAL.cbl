000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       ARCOASAL.
000120 AUTHOR.           D W KANE.
000130 INSTALLATION.     ACADEMY DATA PROCESSING - REPORTING GROUP.
000140 DATE-WRITTEN.     NOVEMBER 15TH, 1999.
000150 DATE-COMPILED.
000160 SECURITY.         UNCLASSIFIED - INTERNAL BATCH JOB STEP.
000170*****************************************************************
000180*                                                                *
000190*****            A C A D E M Y   D A T A   C E N T E R     ******
000200*                                                                *
000210*  COACH SALARY AGGREGATION -- FOURTH STEP OF THE REVENUE/        *
000220*  PERFORMANCE REPORTING SUITE.  BUILDS THE PER-COACH BY MONTH    *
000230*  SALARY MATRIX (ABSENT MONTHS COME OUT ZERO) AND PRINTS THE     *
000240*  PER-MONTH SALARY TOTALS FOR THE REPORT YEAR.  A SALARY RECORD  *
000250*  WHOSE COACH IS NOT ON FILE, OR WHOSE COACH POINTS AT A CENTER  *
000260*  NOT ON FILE, IS AN ORPHAN AND IS LEFT OUT OF THE MONTH TOTALS  *
000270*  (BUT STILL COUNTED IN THE MATRIX IF THE COACH ITSELF IS KNOWN).*
000280*                                                                *
000290*  INPUT FILES  - CENTERS, COACHES, COACH-SALARIES               *
000300*  OUTPUT FILE  - REPORT-FILE (APPENDED TO THE SAME PRINT FILE   *
000310*                 ARCTRKPI OPENED -- SEE THE RUN JCL)             *
000320*                                                                *
000330*  RUN PARM      - 4 DIGITS, THE REPORT YEAR
000340*                                                                *
000350*****************************************************************
000360*
000370*                    M O D I F I C A T I O N   L O G
000380*
000390*  DATE      INIT  REQUEST  DESCRIPTION
000400*  --------  ----  -------  -----------------------------------
000410*  11/15/99  DWK   AR-0114  NEW PROGRAM.
000420*  12/03/99  DWK   AR-0114  Y2K REVIEW -- NO DATE FIELDS ARE
000430*                           HANDLED BY THIS PROGRAM, NO CHANGES
000440*                           REQUIRED.
000450*  08/15/06  DWK   AR-0421  ADDED THE UPSI-0 TRACE DUMP, SAME AS
000460*                           THE REST OF THE SUITE.
000470*  06/02/14  DWK   AR-0601  READ LOOPS RESTATED AS PERFORM...THRU
000480*                           RANGES WITH A TRAILING -X EXIT PARA,
000490*                           TO MATCH SHOP STANDARD (WE HAD DRIFTED
000500*                           TO A BARE PERFORM...UNTIL HERE).
000510*  06/09/14  DWK   AR-0602  PAGE COUNTER AND THE PARM SWITCH PULLED
000520*                           OUT OF THE GROUP ITEMS AND RESTATED AS
000530*                           77-LEVELS, PER SHOP STANDARD.
000540*
000550*****************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000610             OFF STATUS IS WS-TRACE-SW-OFF.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT CENTERS-FILE         ASSIGN TO CENTERS.
000650     SELECT COACHES-FILE         ASSIGN TO COACHES.
000660     SELECT COACH-SALARIES-FILE  ASSIGN TO CSALARY.
000670     SELECT REPORT-FILE          ASSIGN TO RPTFILE.
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  CENTERS-FILE
000710     LABEL RECORDS ARE STANDARD
000720     BLOCK CONTAINS 0 RECORDS
000730     RECORDING MODE IS F.
000740 01  CENTERS-RECORD              PIC X(34).
000750 FD  COACHES-FILE
000760     LABEL RECORDS ARE STANDARD
000770     BLOCK CONTAINS 0 RECORDS
000780     RECORDING MODE IS F.
000790 01  COACHES-RECORD              PIC X(38).
000800 FD  COACH-SALARIES-FILE
000810     LABEL RECORDS ARE STANDARD
000820     BLOCK CONTAINS 0 RECORDS
000830     RECORDING MODE IS F.
000840 01  COACH-SALARIES-RECORD       PIC X(19).
000850 01  CS-WORK-RECORD  REDEFINES COACH-SALARIES-RECORD.
000860     05  CS-COACH-ID              PIC 9(4).
000870     05  CS-MONTH                 PIC 9(2).
000880     05  CS-YEAR                  PIC 9(4).
000890     05  CS-SALARY                PIC 9(7)V99.
000900 FD  REPORT-FILE
000910     LABEL RECORDS ARE STANDARD
000920     BLOCK CONTAINS 0 RECORDS
000930     RECORDING MODE IS F.
000940 01  REPORT-RECORD               PIC X(132).
000950 WORKING-STORAGE SECTION.
000960*
000970******************************************************************
000980*  STANDALONE 77-LEVEL ITEMS -- PAGE CONTROL AND THE PARM
000990*  VALIDITY SWITCH, KEPT OUT OF THE GROUP ITEMS BELOW SINCE THEY
001000*  ARE NEVER MOVED OR REFERENCED AS A GROUP.
001010******************************************************************
001020 77  WS-PAGE-COUNT               PIC 9(3)     COMP  VALUE ZERO.
001030 77  PARM-ERROR-SW               PIC X        VALUE 'N'.
001040     88  BAD-PARM                             VALUE 'Y'.
001050     88  GOOD-PARM                            VALUE 'N'.
001060*
001070 01  SWITCHES.
001080     05  CENTERS-EOF-SW          PIC X        VALUE 'N'.
001090         88  CENTERS-EOF                      VALUE 'Y'.
001100     05  COACHES-EOF-SW          PIC X        VALUE 'N'.
001110         88  COACHES-EOF                      VALUE 'Y'.
001120     05  CSALARY-EOF-SW          PIC X        VALUE 'N'.
001130         88  CSALARY-EOF                      VALUE 'Y'.
001140     05  COACH-FOUND-SW          PIC X        VALUE 'N'.
001150         88  COACH-WAS-FOUND                  VALUE 'Y'.
001160     05  CENTER-FOUND-SW         PIC X        VALUE 'N'.
001170         88  CENTER-WAS-FOUND                 VALUE 'Y'.
001180     05  FILLER                  PIC X(02)    VALUE SPACES.
001190*
001200 01  COUNTERS.
001210     05  WS-MONTH-SUB            PIC 9(2)     COMP  VALUE ZERO.
001220     05  FILLER                  PIC X(04)    VALUE SPACES.
001230*
001240 COPY CTRMAST.
001250 COPY COACHMST.
001260 COPY MONTHNAM.
001270*
001280****  ONE ROW PER LOADED COACH (SAME COUNT AND SAME ORDER AS
001290****  COACH-TABLE, INDEXED WITH THE SAME CCH-IX) -- HOLDS THE
001300****  COACH-SALARY MATRIX CALLED FOR BY THE COACH SALARY
001310****  AGGREGATION SPECIFICATION.  NOT ITSELF PRINTED TODAY; THE
001320****  MONTH TOTALS BELOW ARE WHAT GOES ON THE REPORT.
001330*
001340 01  COACH-SALARY-MATRIX.
001350     05  CSM-ENTRY  OCCURS 0 TO 9999 TIMES
001360         DEPENDING ON COACH-TAB-COUNT INDEXED BY CCH-IX.
001370         10  CSM-MONTH-AMT  OCCURS 12 TIMES
001380             PIC S9(7)V99  COMP-3 VALUE ZERO.
001390         10  FILLER              PIC X(04)    VALUE SPACES.
001400*
001410 01  MONTH-TOTALS-TABLE.
001420     05  MTT-ENTRY  OCCURS 12 TIMES INDEXED BY MTT-IX.
001430         10  MTT-SALARY          PIC S9(9)V99  COMP-3 VALUE ZERO.
001440         10  FILLER              PIC X(04)     VALUE SPACES.
001450*
001460 01  RPT-BLANK-LINE               PIC X(132)  VALUE SPACES.
001470*
001480 01  COA-HDR-1.
001490     05  FILLER      PIC X(1)   VALUE SPACES.
001500     05  FILLER      PIC X(34)  VALUE 'COACH SALARY AGGREGATION'.
001510     05  FILLER      PIC X(8)   VALUE 'YEAR '.
001520     05  HDR1-YEAR   PIC 9(4).
001530     05  FILLER      PIC X(8)   VALUE ' PAGE '.
001540     05  HDR1-PAGE   PIC ZZ9.
001550     05  FILLER      PIC X(75)  VALUE SPACES.
001560 01  COA-HDR-2.
001570     05  FILLER      PIC X(1)   VALUE SPACES.
001580     05  FILLER      PIC X(10)  VALUE 'MONTH'.
001590     05  FILLER      PIC X(6)   VALUE SPACES.
001600     05  FILLER      PIC X(20)  VALUE 'TOTAL SALARY'.
001610     05  FILLER      PIC X(95)  VALUE SPACES.
001620 01  COA-DETAIL.
001630     05  FILLER      PIC X(1)   VALUE SPACES.
001640     05  COD-MONTH-NAME      PIC X(9).
001650     05  FILLER      PIC X(7)   VALUE SPACES.
001660     05  COD-SALARY          PIC Z,ZZZ,ZZ9.99-.
001670     05  FILLER      PIC X(97)  VALUE SPACES.
001680*
001690 01  ERROR-LINE                   PIC X(132).
001700*
001710 LINKAGE SECTION.
001720 01  ARCOASAL-PARM.
001730     05  PARM-LTH                PIC S9(4) COMP.
001740     05  PARM-DATA               PIC X(4).
001750     05  FILLER                  PIC X(1).
001760 01  PARM-DATA-R  REDEFINES PARM-DATA.
001770     05  PARM-YEAR                PIC 9(4).
001780*
001790 PROCEDURE DIVISION USING ARCOASAL-PARM.
001800 0000-MAINLINE.
001810     PERFORM 9000-OPEN-FILES.
001820     PERFORM 9100-CHECK-PARM.
001830     IF GOOD-PARM
001840         PERFORM 1000-LOAD-MASTERS
001850         PERFORM 2000-BUILD-MATRIX-AND-TOTALS
001860         PERFORM 3000-PRINT-MONTH-TOTALS.
001870     IF WS-TRACE-SW-ON
001880         PERFORM 9700-TRACE-DUMP.
001890     PERFORM 9900-CLOSE-FILES.
001900     GOBACK.
001910*
001920 9100-CHECK-PARM.
001930     IF PARM-LTH = 4
001940         IF PARM-DATA IS NUMERIC
001950             MOVE 'N' TO PARM-ERROR-SW
001960         ELSE
001970             PERFORM 9800-BAD-PARM
001980     ELSE
001990         PERFORM 9800-BAD-PARM.
002000*
002010 9800-BAD-PARM.
002020     MOVE 'Y' TO PARM-ERROR-SW.
002030     MOVE '   PARM MUST BE 4 NUMERIC DIGITS   '
002040         TO ERROR-LINE.
002050     DISPLAY ERROR-LINE.
002060*
002070 1000-LOAD-MASTERS.
002080     PERFORM 1100-LOAD-CENTER-TABLE.
002090     PERFORM 1200-LOAD-COACH-TABLE.
002100*
002110 1100-LOAD-CENTER-TABLE.
002120     PERFORM 1110-READ-CENTER THRU 1110-READ-CENTER-X
002130         UNTIL CENTERS-EOF.
002140 1110-READ-CENTER.
002150     READ CENTERS-FILE
002160         AT END
002170             MOVE 'Y' TO CENTERS-EOF-SW.
002180     IF NOT CENTERS-EOF
002190         ADD 1 TO CENTER-TAB-COUNT
002200         SET CTR-IX TO CENTER-TAB-COUNT
002210         MOVE CENTERS-RECORD TO CENTER-ENTRY (CTR-IX).
002220 1110-READ-CENTER-X.
002230     EXIT.
002240*
002250 1200-LOAD-COACH-TABLE.
002260     PERFORM 1210-READ-COACH THRU 1210-READ-COACH-X
002270         UNTIL COACHES-EOF.
002280 1210-READ-COACH.
002290     READ COACHES-FILE
002300         AT END
002310             MOVE 'Y' TO COACHES-EOF-SW.
002320     IF NOT COACHES-EOF
002330         ADD 1 TO COACH-TAB-COUNT
002340         SET CCH-IX TO COACH-TAB-COUNT
002350         MOVE COACHES-RECORD TO COACH-ENTRY (CCH-IX).
002360 1210-READ-COACH-X.
002370     EXIT.
002380*
002390****  2000-BUILD-MATRIX-AND-TOTALS -- READS THE SALARY FILE ONE
002400****  RECORD AT A TIME (SHOP-STANDARD READ LOOP) RATHER THAN
002410****  TABLE-LOADING IT, SINCE ALL THAT IS NEEDED HERE IS TO POST
002420****  EACH RECORD INTO THE MATRIX AND, WHEN THE JOIN HOLDS, THE
002430****  MONTH TOTAL (BATCH FLOW U4, RULE R10).
002440*
002450 2000-BUILD-MATRIX-AND-TOTALS.
002460     PERFORM 2100-READ-AND-POST-SALARY THRU 2100-READ-AND-POST-X
002470         UNTIL CSALARY-EOF.
002480*
002490 2100-READ-AND-POST-SALARY.
002500     READ COACH-SALARIES-FILE
002510         AT END
002520             MOVE 'Y' TO CSALARY-EOF-SW.
002530     IF NOT CSALARY-EOF
002540         PERFORM 2110-FIND-COACH
002550         IF COACH-WAS-FOUND
002560             MOVE CS-SALARY TO CSM-MONTH-AMT (CCH-IX, CS-MONTH)
002570             PERFORM 2120-FIND-COACH-CENTER
002580             IF CENTER-WAS-FOUND
002590                 SET MTT-IX TO CS-MONTH
002600                 ADD CS-SALARY TO MTT-SALARY (MTT-IX).
002610 2100-READ-AND-POST-X.
002620     EXIT.
002630*
002640 2110-FIND-COACH.
002650     MOVE 'N' TO COACH-FOUND-SW.
002660     IF COACH-TAB-COUNT > 0
002670         SEARCH ALL COACH-ENTRY
002680             AT END
002690                 MOVE 'N' TO COACH-FOUND-SW
002700             WHEN COACH-ID (CCH-IX) = CS-COACH-ID
002710                 MOVE 'Y' TO COACH-FOUND-SW.
002720*
002730 2120-FIND-COACH-CENTER.
002740     MOVE 'N' TO CENTER-FOUND-SW.
002750     IF CENTER-TAB-COUNT > 0
002760         SEARCH ALL CENTER-ENTRY
002770             AT END
002780                 MOVE 'N' TO CENTER-FOUND-SW
002790             WHEN CENTER-ID (CTR-IX) = COACH-CENTER-ID (CCH-IX)
002800                 MOVE 'Y' TO CENTER-FOUND-SW.
002810*
002820****  3000-PRINT-MONTH-TOTALS -- ONE LINE PER MONTH, 01 THROUGH 12,
002830****  ROUNDED TO TWO DECIMALS (THEY ALREADY ARE, COMP-3 AT TWO
002840****  DECIMAL PLACES -- NO EXPLICIT ROUNDED CLAUSE IS NEEDED SINCE
002850****  NOTHING IS DIVIDED HERE, ONLY ADDED).
002860*
002870 3000-PRINT-MONTH-TOTALS.
002880     PERFORM 3100-PRINT-MONTH-TOTALS-HEADERS.
002890     PERFORM 3200-PRINT-ONE-MONTH-TOTAL
002900         VARYING MTT-IX FROM 1 BY 1
002910         UNTIL MTT-IX > 12.
002920*
002930 3100-PRINT-MONTH-TOTALS-HEADERS.
002940     ADD 1 TO WS-PAGE-COUNT.
002950     MOVE PARM-YEAR       TO HDR1-YEAR.
002960     MOVE WS-PAGE-COUNT   TO HDR1-PAGE.
002970     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
002980     WRITE REPORT-RECORD FROM COA-HDR-1.
002990     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
003000     WRITE REPORT-RECORD FROM COA-HDR-2.
003010     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
003020*
003030 3200-PRINT-ONE-MONTH-TOTAL.
003040     SET WS-MONTH-SUB TO MTT-IX.
003050     MOVE MONTH-DISPLAY-NAME (WS-MONTH-SUB)  TO COD-MONTH-NAME.
003060     MOVE MTT-SALARY (MTT-IX)                TO COD-SALARY.
003070     WRITE REPORT-RECORD FROM COA-DETAIL.
003080*
003090****  9700-TRACE-DUMP -- ONLY REACHED WHEN THE JCL TURNS UPSI BIT 0
003100****  ON.  SHOWS TABLE COUNTS SO A MISSING SALARY LINE CAN BE
003110****  CHASED BACK TO A LOAD PROBLEM.
003120*
003130 9700-TRACE-DUMP.
003140     DISPLAY 'ARCOASAL CENTERS=' CENTER-TAB-COUNT
003150         ' COACHES=' COACH-TAB-COUNT.
003160*
003170 9000-OPEN-FILES.
003180     OPEN INPUT  CENTERS-FILE
003190         COACHES-FILE
003200         COACH-SALARIES-FILE.
003210     OPEN EXTEND REPORT-FILE.
003220*
003230 9900-CLOSE-FILES.
003240     CLOSE CENTERS-FILE
003250         COACHES-FILE
003260         COACH-SALARIES-FILE
003270         REPORT-FILE.
