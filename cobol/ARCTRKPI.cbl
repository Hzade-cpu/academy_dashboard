000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       ARCTRKPI.
000120 AUTHOR.           R G NAGY.
000130 INSTALLATION.     ACADEMY DATA PROCESSING - REPORTING GROUP.
000140 DATE-WRITTEN.     NOVEMBER 8TH, 1999.
000150 DATE-COMPILED.
000160 SECURITY.         UNCLASSIFIED - INTERNAL BATCH JOB STEP.
000170*****************************************************************
000180*                                                                *
000190*****            A C A D E M Y   D A T A   C E N T E R     ******
000200*                                                                *
000210*  THIS IS THE FIRST STEP OF THE REVENUE/PERFORMANCE REPORTING   *
000220*  SUITE.  IT DOES TWO JOBS FOR THE REPORT YEAR/MONTH PASSED IN  *
000230*  ON THE EXEC PARM:                                             *
000240*                                                                *
000250*     1.  APPLIES THE 29.9 PERCENT AUTO-TARGET RULE TO EVERY     *
000260*         CENTER-MONTH ON MONTHLY-DATA AND REWRITES THE FILE.    *
000270*     2.  PRINTS THE CENTER KPI SECTION (REPORT MONTH ONLY) AND  *
000280*         THE MONTHLY KPI CALENDAR SECTION (ALL 12 MONTHS).      *
000290*                                                                *
000300*  INPUT FILES  - CENTERS, COACHES, COACH-SALARIES, MONTHLY-DATA *
000310*  OUTPUT FILES - MONTHLY-DATA (REWRITTEN), REPORT-FILE          *
000320*  CALLS        - ARKPICLC FOR ALL KPI ARITHMETIC                *
000330*                                                                *
000340*  RUN PARM      - 6 DIGITS, YYYYMM (REPORT YEAR + REPORT MONTH) *
000350*                                                                *
000360*****************************************************************
000370*
000380*                    M O D I F I C A T I O N   L O G
000390*
000400*  DATE      INIT  REQUEST  DESCRIPTION
000410*  --------  ----  -------  -----------------------------------
000420*  11/08/99  RGN   AR-0114  NEW PROGRAM.  CENTER KPI REPORT AND
000430*                           MONTHLY-DATA MAINTENANCE.
000440*  12/03/99  RGN   AR-0114  Y2K REVIEW -- PARM AND ALL DATE-BEARING
000450*                           FIELDS ALREADY CARRY A 4-DIGIT YEAR.
000460*                           NO CHANGES REQUIRED.
000470*  01/19/01  RGN   AR-0159  MONTHLY CALENDAR SECTION ADDED, USING
000480*                           THE NEW MONTHNAM COPYBOOK FOR THE
000490*                           TWELVE MONTH DISPLAY NAMES.
000500*  09/14/04  LTM   AR-0301  ADDED THE 29.9 PERCENT AUTO-TARGET
000510*                           REWRITE AHEAD OF THE CENTER KPI PRINT
000520*                           SO THE REPORT ALWAYS SHOWS THE UPDATED
000530*                           TARGET.  ACHIEVEMENT-PERCENT AND
000540*                           SALARY-PERCENT CALCS MOVED OUT TO THE
000550*                           NEW ARKPICLC CALLED PROGRAM SO ARANLYTC
000560*                           CAN SHARE THE SAME FORMULAS.
000570*  09/14/04  LTM   AR-0301  CLARIFIED THAT THE MONTHLY CALENDAR
000580*                           SALARY TOTAL SUMS EVERY COACH-SALARIES
000590*                           RECORD ON FILE, NOT JUST THE ONES THAT
000600*                           JOIN BACK TO A CENTER -- MATCHES THE
000610*                           COMMENT ADDED TO COASAL THIS SAME DAY.
000620*  02/02/05  LTM   AR-0388  NO CHANGE HERE -- CENTER FILTER WAS
000630*                           ADDED TO THE ANNUAL REPORT ONLY.
000640*  08/15/06  DWK   AR-0421  ADDED THE UPSI-0 TRACE DUMP SO A BAD
000650*                           KPI FIGURE CAN BE CHASED BACK TO THE
000660*                           EXACT LINKAGE VALUES PASSED TO ARKPICLC.
000670*  06/02/14  DWK   AR-0601  THE FOUR LOAD-TABLE READ LOOPS RESTATED
000680*                           AS PERFORM...THRU RANGES WITH A -X EXIT
000690*                           PARAGRAPH, TO MATCH SHOP STANDARD.
000700*
000710*****************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000770         OFF STATUS IS WS-TRACE-SW-OFF.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT CENTERS-FILE         ASSIGN TO CENTERS.
000810     SELECT COACHES-FILE         ASSIGN TO COACHES.
000820     SELECT COACH-SALARIES-FILE  ASSIGN TO CSALARY.
000830     SELECT MONTHLY-DATA-FILE    ASSIGN TO MODATAIN.
000840     SELECT MONTHLY-DATA-OUT-FILE ASSIGN TO MODATAOT.
000850     SELECT REPORT-FILE          ASSIGN TO RPTFILE.
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  CENTERS-FILE
000890     LABEL RECORDS ARE STANDARD
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  CENTERS-RECORD              PIC X(34).
000930 FD  COACHES-FILE
000940     LABEL RECORDS ARE STANDARD
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  COACHES-RECORD              PIC X(38).
000980 FD  COACH-SALARIES-FILE
000990     LABEL RECORDS ARE STANDARD
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  COACH-SALARIES-RECORD       PIC X(19).
001030 FD  MONTHLY-DATA-FILE
001040     LABEL RECORDS ARE STANDARD
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  MONTHLY-DATA-RECORD         PIC X(32).
001080 FD  MONTHLY-DATA-OUT-FILE
001090     LABEL RECORDS ARE STANDARD
001100     BLOCK CONTAINS 0 RECORDS
001110     RECORDING MODE IS F.
001120 01  MONTHLY-DATA-OUT-RECORD     PIC X(32).
001130 FD  REPORT-FILE
001140     LABEL RECORDS ARE STANDARD
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REPORT-RECORD               PIC X(132).
001180 WORKING-STORAGE SECTION.
001190*
001200******************************************************************
001210*  STANDALONE 77-LEVEL ITEMS -- PAGE/LINE CONTROL AND THE PARM
001220*  VALIDITY SWITCH, KEPT OUT OF THE GROUP ITEMS BELOW SINCE THEY
001230*  ARE NEVER MOVED OR REFERENCED AS A GROUP.
001240******************************************************************
001250 77  WS-PAGE-COUNT               PIC 9(3)     COMP  VALUE ZERO.
001260 77  WS-LINE-COUNT               PIC 9(3)     COMP  VALUE ZERO.
001270 77  PARM-ERROR-SW               PIC X        VALUE 'N'.
001280     88  BAD-PARM                             VALUE 'Y'.
001290     88  GOOD-PARM                            VALUE 'N'.
001300*
001310 01  SWITCHES.
001320     05  CENTERS-EOF-SW          PIC X        VALUE 'N'.
001330         88  CENTERS-EOF                      VALUE 'Y'.
001340     05  COACHES-EOF-SW          PIC X        VALUE 'N'.
001350         88  COACHES-EOF                      VALUE 'Y'.
001360     05  CSALARY-EOF-SW          PIC X        VALUE 'N'.
001370         88  CSALARY-EOF                      VALUE 'Y'.
001380     05  MODATA-EOF-SW           PIC X        VALUE 'N'.
001390         88  MODATA-EOF                       VALUE 'Y'.
001400     05  CENTER-FOUND-SW         PIC X        VALUE 'N'.
001410         88  CENTER-WAS-FOUND                 VALUE 'Y'.
001420     05  CSALARY-FOUND-SW        PIC X        VALUE 'N'.
001430         88  CSALARY-WAS-FOUND                VALUE 'Y'.
001440     05  FILLER                  PIC X(02)    VALUE SPACES.
001450*
001460 01  COUNTERS.
001470     05  WS-MONTH-SUB            PIC 9(2)     COMP  VALUE ZERO.
001480     05  WS-COACH-SALARY-SUM     PIC S9(9)V99 COMP-3 VALUE ZERO.
001490     05  FILLER                  PIC X(04)    VALUE SPACES.
001500*
001510 COPY CTRMAST.
001520 COPY COACHMST.
001530 COPY MODATA.
001540 COPY COASAL.
001550 COPY MONTHNAM.
001560*
001570****  ONE ROW PER CALENDAR MONTH -- ACCUMULATES THE ALL-CENTER
001580****  REVENUE, TARGET AND SALARY TOTALS FOR THE MONTHLY KPI
001590****  CALENDAR SECTION (BATCH FLOW U2).  UNLIKE THE CENTER-KPI
001600****  SUM, MCAL-SALARY TAKES EVERY COACH-SALARIES RECORD ON FILE
001610****  REGARDLESS OF WHETHER THE COACH OR CENTER IS FOUND (R10).
001620*
001630 01  MONTH-CALENDAR-TABLE.
001640     05  MCAL-ENTRY  OCCURS 12 TIMES INDEXED BY MCAL-IX.
001650         10  MCAL-REVENUE        PIC S9(10)V99 COMP-3 VALUE ZERO.
001660         10  MCAL-TARGET         PIC S9(10)V99 COMP-3 VALUE ZERO.
001670         10  MCAL-SALARY         PIC S9(10)V99 COMP-3 VALUE ZERO.
001680         10  FILLER              PIC X(04)     VALUE SPACES.
001690*
001700****  LINKAGE FIELDS FOR THE CALL TO ARKPICLC -- SHARED BY EVERY
001710****  KPI FORMULA THIS PROGRAM NEEDS (KINDS 'T', 'A' AND 'S').
001720****  THE TWO -X REDEFINES ARE FOR THE UPSI-0 TRACE DUMP ONLY.
001730*
001740 01  KPI-CALC-FIELDS.
001750     05  WS-KPI-KIND             PIC X.
001760     05  WS-KPI-AMOUNT-1         PIC S9(9)V99.
001770     05  WS-KPI-AMOUNT-2         PIC S9(9)V99.
001780     05  WS-KPI-RESULT           PIC S9(9)V99.
001790     05  WS-KPI-DIRECTION-FLAG   PIC X(4).
001800     05  FILLER                  PIC X(06)    VALUE SPACES.
001810 01  WS-KPI-AMOUNT-1-X REDEFINES WS-KPI-AMOUNT-1  PIC X(11).
001820 01  WS-KPI-RESULT-X   REDEFINES WS-KPI-RESULT    PIC X(11).
001830*
001840 01  RPT-BLANK-LINE               PIC X(132)  VALUE SPACES.
001850*
001860 01  CTR-HDR-1.
001870     05  FILLER      PIC X(1)   VALUE SPACES.
001880     05  FILLER      PIC X(30)  VALUE 'CENTER KPI REPORT'.
001890     05  FILLER      PIC X(10)  VALUE 'YEAR '.
001900     05  HDR1-YEAR   PIC 9(4).
001910     05  FILLER      PIC X(9)   VALUE ' MONTH '.
001920     05  HDR1-MONTH  PIC 99.
001930     05  FILLER      PIC X(8)   VALUE ' PAGE '.
001940     05  HDR1-PAGE   PIC ZZ9.
001950     05  FILLER      PIC X(59)  VALUE SPACES.
001960 01  CTR-HDR-2.
001970     05  FILLER      PIC X(1)   VALUE SPACES.
001980     05  FILLER      PIC X(10)  VALUE 'CENTER ID'.
001990     05  FILLER      PIC X(4)   VALUE SPACES.
002000     05  FILLER      PIC X(30)  VALUE 'CENTER NAME'.
002010     05  FILLER      PIC X(3)   VALUE SPACES.
002020     05  FILLER      PIC X(14)  VALUE 'REVENUE'.
002030     05  FILLER      PIC X(3)   VALUE SPACES.
002040     05  FILLER      PIC X(14)  VALUE 'TARGET'.
002050     05  FILLER      PIC X(3)   VALUE SPACES.
002060     05  FILLER      PIC X(11)  VALUE 'ACHIEVED %'.
002070     05  FILLER      PIC X(3)   VALUE SPACES.
002080     05  FILLER      PIC X(11)  VALUE 'SALARY %'.
002090     05  FILLER      PIC X(25)  VALUE SPACES.
002100 01  CTR-DETAIL.
002110     05  FILLER      PIC X(1)   VALUE SPACES.
002120     05  CTD-CENTER-ID       PIC 9(4).
002130     05  FILLER      PIC X(10)  VALUE SPACES.
002140     05  CTD-CENTER-NAME     PIC X(30).
002150     05  FILLER      PIC X(3)   VALUE SPACES.
002160     05  CTD-REVENUE         PIC Z,ZZZ,ZZ9.99-.
002170     05  FILLER      PIC X(2)   VALUE SPACES.
002180     05  CTD-TARGET          PIC Z,ZZZ,ZZ9.99-.
002190     05  FILLER      PIC X(2)   VALUE SPACES.
002200     05  CTD-ACHIEVED-PCT    PIC ZZ9.9.
002210     05  FILLER      PIC X(6)   VALUE SPACES.
002220     05  CTD-SALARY-PCT      PIC ZZ9.9.
002230     05  FILLER      PIC X(18)  VALUE SPACES.
002240*
002250 01  CAL-HDR-1.
002260     05  FILLER      PIC X(1)   VALUE SPACES.
002270     05  FILLER      PIC X(30)  VALUE 'MONTHLY KPI CALENDAR SUMMARY'.
002280     05  FILLER      PIC X(10)  VALUE 'YEAR '.
002290     05  HDR2-YEAR   PIC 9(4).
002300     05  FILLER      PIC X(9)   VALUE ' PAGE '.
002310     05  HDR2-PAGE   PIC ZZ9.
002320     05  FILLER      PIC X(75)  VALUE SPACES.
002330 01  CAL-HDR-2.
002340     05  FILLER      PIC X(1)   VALUE SPACES.
002350     05  FILLER      PIC X(9)   VALUE 'MONTH'.
002360     05  FILLER      PIC X(6)   VALUE SPACES.
002370     05  FILLER      PIC X(14)  VALUE 'TOTAL REVENUE'.
002380     05  FILLER      PIC X(3)   VALUE SPACES.
002390     05  FILLER      PIC X(14)  VALUE 'TOTAL TARGET'.
002400     05  FILLER      PIC X(3)   VALUE SPACES.
002410     05  FILLER      PIC X(11)  VALUE 'ACHIEVED %'.
002420     05  FILLER      PIC X(3)   VALUE SPACES.
002430     05  FILLER      PIC X(11)  VALUE 'SALARY %'.
002440     05  FILLER      PIC X(57)  VALUE SPACES.
002450 01  CAL-DETAIL.
002460     05  FILLER      PIC X(1)   VALUE SPACES.
002470     05  CALD-MONTH-NAME     PIC X(9).
002480     05  FILLER      PIC X(6)   VALUE SPACES.
002490     05  CALD-REVENUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
002500     05  FILLER      PIC X(1)   VALUE SPACES.
002510     05  CALD-TARGET         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002520     05  FILLER      PIC X(1)   VALUE SPACES.
002530     05  CALD-ACHIEVED-PCT   PIC ZZ9.9.
002540     05  FILLER      PIC X(6)   VALUE SPACES.
002550     05  CALD-SALARY-PCT     PIC ZZ9.9.
002560     05  FILLER      PIC X(38)  VALUE SPACES.
002570*
002580 01  ERROR-LINE                   PIC X(132).
002590*
002600 LINKAGE SECTION.
002610 01  ARCTRKPI-PARM.
002620     05  PARM-LTH                PIC S9(4) COMP.
002630     05  PARM-DATA               PIC X(6).
002640     05  FILLER                  PIC X(1).
002650 01  PARM-DATA-R  REDEFINES PARM-DATA.
002660     05  PARM-YEAR                PIC 9(4).
002670     05  PARM-MONTH                PIC 9(2).
002680*
002690 PROCEDURE DIVISION USING ARCTRKPI-PARM.
002700 0000-MAINLINE.
002710     PERFORM 9000-OPEN-FILES.
002720     PERFORM 9100-CHECK-PARM.
002730     IF GOOD-PARM
002740         PERFORM 1000-LOAD-TABLES
002750         PERFORM 2000-AUTO-TARGET-AND-REWRITE
002760         PERFORM 3000-PRINT-CENTER-KPI-SECTION
002770         PERFORM 4000-PRINT-MONTHLY-CALENDAR-SECTION.
002780     IF WS-TRACE-SW-ON
002790         PERFORM 9700-TRACE-DUMP.
002800     PERFORM 9900-CLOSE-FILES.
002810     GOBACK.
002820*
002830****  9100-CHECK-PARM -- VALID PARM IS EXACTLY 6 NUMERIC DIGITS,
002840****  YYYYMM.  SAME SHAPE THE OLD COMPENSATION SUITE USED FOR ITS
002850****  START-NUMBER PARM.
002860*
002870 9100-CHECK-PARM.
002880     IF PARM-LTH = 6
002890         IF PARM-DATA IS NUMERIC
002900             MOVE 'N' TO PARM-ERROR-SW
002910         ELSE
002920             PERFORM 9800-BAD-PARM
002930     ELSE
002940         PERFORM 9800-BAD-PARM.
002950*
002960 9800-BAD-PARM.
002970     MOVE 'Y' TO PARM-ERROR-SW.
002980     MOVE '   PARM MUST BE 6 NUMERIC DIGITS, YYYYMM   '
002990         TO ERROR-LINE.
003000     DISPLAY ERROR-LINE.
003010*
003020****  1000-LOAD-TABLES -- READS THE FOUR MASTER/TRANSACTION FILES
003030****  ENTIRELY INTO WORKING STORAGE.  EACH LOAD PARAGRAPH READS
003040****  DIRECTLY INTO THE OCCURS ENTRY -- THE ENTRY IS WIDER THAN THE
003050****  FILE RECORD SO THE TRAILING FILLER IS SIMPLY SPACE-FILLED.
003060*
003070 1000-LOAD-TABLES.
003080     PERFORM 1100-LOAD-CENTER-TABLE.
003090     PERFORM 1200-LOAD-COACH-TABLE.
003100     PERFORM 1300-LOAD-COACH-SALARY-TABLE.
003110     PERFORM 1400-LOAD-MONTHLY-DATA-TABLE.
003120*
003130 1100-LOAD-CENTER-TABLE.
003140     PERFORM 1110-READ-CENTER THRU 1110-READ-CENTER-X
003150         UNTIL CENTERS-EOF.
003160*
003170 1110-READ-CENTER.
003180     READ CENTERS-FILE
003190         AT END
003200             MOVE 'Y' TO CENTERS-EOF-SW.
003210     IF NOT CENTERS-EOF
003220         ADD 1 TO CENTER-TAB-COUNT
003230         SET CTR-IX TO CENTER-TAB-COUNT
003240         MOVE CENTERS-RECORD TO CENTER-ENTRY (CTR-IX).
003250 1110-READ-CENTER-X.
003260     EXIT.
003270*
003280 1200-LOAD-COACH-TABLE.
003290     PERFORM 1210-READ-COACH THRU 1210-READ-COACH-X
003300         UNTIL COACHES-EOF.
003310*
003320 1210-READ-COACH.
003330     READ COACHES-FILE
003340         AT END
003350             MOVE 'Y' TO COACHES-EOF-SW.
003360     IF NOT COACHES-EOF
003370         ADD 1 TO COACH-TAB-COUNT
003380         SET CCH-IX TO COACH-TAB-COUNT
003390         MOVE COACHES-RECORD TO COACH-ENTRY (CCH-IX).
003400 1210-READ-COACH-X.
003410     EXIT.
003420*
003430 1300-LOAD-COACH-SALARY-TABLE.
003440     PERFORM 1310-READ-COACH-SALARY THRU 1310-READ-COACH-SALARY-X
003450         UNTIL CSALARY-EOF.
003460*
003470 1310-READ-COACH-SALARY.
003480     READ COACH-SALARIES-FILE
003490         AT END
003500             MOVE 'Y' TO CSALARY-EOF-SW.
003510     IF NOT CSALARY-EOF
003520         ADD 1 TO CS-TAB-COUNT
003530         SET CS-IX TO CS-TAB-COUNT
003540         MOVE COACH-SALARIES-RECORD TO CS-ENTRY (CS-IX).
003550 1310-READ-COACH-SALARY-X.
003560     EXIT.
003570*
003580 1400-LOAD-MONTHLY-DATA-TABLE.
003590     PERFORM 1410-READ-MONTHLY-DATA THRU 1410-READ-MONTHLY-DATA-X
003600         UNTIL MODATA-EOF.
003610*
003620 1410-READ-MONTHLY-DATA.
003630     READ MONTHLY-DATA-FILE
003640         AT END
003650             MOVE 'Y' TO MODATA-EOF-SW.
003660     IF NOT MODATA-EOF
003670         ADD 1 TO MD-TAB-COUNT
003680         SET MD-IX TO MD-TAB-COUNT
003690         MOVE MONTHLY-DATA-RECORD TO MD-ENTRY (MD-IX).
003700 1410-READ-MONTHLY-DATA-X.
003710     EXIT.
003720*
003730****  2000-AUTO-TARGET-AND-REWRITE -- RULE R1, BATCH FLOW U1.1/U1.2A.
003740****  FOR EVERY CENTER-MONTH ON FILE, SUM THAT CENTER'S COACH
003750****  SALARIES FOR THAT MONTH; IF THE SUM IS OVER ZERO, ARKPICLC
003760****  REPLACES THE TARGET.  THE UPDATED TABLE IS THEN REWRITTEN TO
003770****  MONTHLY-DATA-OUT IN THE SAME ORDER IT WAS READ.
003780*
003790 2000-AUTO-TARGET-AND-REWRITE.
003800     PERFORM 2100-AUTO-TARGET-ONE-MONTH
003810         VARYING MD-IX FROM 1 BY 1
003820         UNTIL MD-IX > MD-TAB-COUNT.
003830*
003840 2100-AUTO-TARGET-ONE-MONTH.
003850     PERFORM 2200-SUM-CENTER-MONTH-SALARY.
003860     IF WS-COACH-SALARY-SUM > 0
003870         MOVE 'T'                TO WS-KPI-KIND
003880         MOVE WS-COACH-SALARY-SUM TO WS-KPI-AMOUNT-1
003890         MOVE MD-TARGET (MD-IX)  TO WS-KPI-AMOUNT-2
003900         CALL 'ARKPICLC' USING WS-KPI-KIND
003910             WS-KPI-AMOUNT-1
003920             WS-KPI-AMOUNT-2
003930             WS-KPI-RESULT
003940             WS-KPI-DIRECTION-FLAG
003950         MOVE WS-KPI-RESULT      TO MD-TARGET (MD-IX).
003960     WRITE MONTHLY-DATA-OUT-RECORD FROM MD-ENTRY (MD-IX).
003970*
003980****  2200-SUM-CENTER-MONTH-SALARY -- WALKS THE WHOLE COACH TABLE
003990****  FOR COACHES OF MD-ENTRY(MD-IX)'S CENTER, AND FOR EACH SUCH
004000****  COACH SEARCHES THE SALARY TABLE FOR THAT MONTH.  A COACH WITH
004010****  NO SALARY RECORD FOR THE MONTH CONTRIBUTES NOTHING (R10).
004020*
004030 2200-SUM-CENTER-MONTH-SALARY.
004040     MOVE ZERO TO WS-COACH-SALARY-SUM.
004050     PERFORM 2210-SUM-ONE-COACH
004060         VARYING CCH-IX FROM 1 BY 1
004070         UNTIL CCH-IX > COACH-TAB-COUNT.
004080*
004090 2210-SUM-ONE-COACH.
004100     IF COACH-CENTER-ID (CCH-IX) = MD-CENTER-ID (MD-IX)
004110         PERFORM 2220-FIND-COACH-SALARY-FOR-MONTH
004120         IF CSALARY-WAS-FOUND
004130             ADD CS-SALARY (CS-IX) TO WS-COACH-SALARY-SUM.
004140*
004150 2220-FIND-COACH-SALARY-FOR-MONTH.
004160     MOVE 'N' TO CSALARY-FOUND-SW.
004170     IF CS-TAB-COUNT > 0
004180         SEARCH ALL CS-ENTRY
004190             AT END
004200                 MOVE 'N' TO CSALARY-FOUND-SW
004210             WHEN CS-COACH-ID (CS-IX) = COACH-ID (CCH-IX)
004220                 AND CS-MONTH (CS-IX) = MD-MONTH (MD-IX)
004230                 MOVE 'Y' TO CSALARY-FOUND-SW.
004240*
004250****  3000-PRINT-CENTER-KPI-SECTION -- BATCH FLOW U1.2B/U1.3,
004260****  REPORTS SECTION 1.  ONE LINE PER CENTER THAT HAS A
004270****  MONTHLY-DATA RECORD FOR THE REPORT MONTH.
004280*
004290 3000-PRINT-CENTER-KPI-SECTION.
004300     PERFORM 3100-PRINT-CENTER-KPI-HEADERS.
004310     PERFORM 3200-PRINT-CENTER-KPI-LINE
004320         VARYING MD-IX FROM 1 BY 1
004330         UNTIL MD-IX > MD-TAB-COUNT.
004340*
004350 3100-PRINT-CENTER-KPI-HEADERS.
004360     ADD 1 TO WS-PAGE-COUNT.
004370     MOVE PARM-YEAR   TO HDR1-YEAR.
004380     MOVE PARM-MONTH  TO HDR1-MONTH.
004390     MOVE WS-PAGE-COUNT TO HDR1-PAGE.
004400     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
004410     WRITE REPORT-RECORD FROM CTR-HDR-1.
004420     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
004430     WRITE REPORT-RECORD FROM CTR-HDR-2.
004440     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
004450     MOVE ZERO TO WS-LINE-COUNT.
004460*
004470 3200-PRINT-CENTER-KPI-LINE.
004480     IF MD-MONTH (MD-IX) = PARM-MONTH
004490         PERFORM 3210-FIND-CENTER
004500         IF CENTER-WAS-FOUND
004510             PERFORM 2200-SUM-CENTER-MONTH-SALARY
004520             PERFORM 3220-CALC-AND-WRITE-CENTER-LINE.
004530*
004540 3210-FIND-CENTER.
004550     MOVE 'N' TO CENTER-FOUND-SW.
004560     IF CENTER-TAB-COUNT > 0
004570         SEARCH ALL CENTER-ENTRY
004580             AT END
004590                 MOVE 'N' TO CENTER-FOUND-SW
004600             WHEN CENTER-ID (CTR-IX) = MD-CENTER-ID (MD-IX)
004610                 MOVE 'Y' TO CENTER-FOUND-SW.
004620*
004630 3220-CALC-AND-WRITE-CENTER-LINE.
004640     MOVE 'A'                    TO WS-KPI-KIND
004650     MOVE MD-REVENUE (MD-IX)     TO WS-KPI-AMOUNT-1
004660     MOVE MD-TARGET (MD-IX)      TO WS-KPI-AMOUNT-2
004670     CALL 'ARKPICLC' USING WS-KPI-KIND
004680         WS-KPI-AMOUNT-1
004690         WS-KPI-AMOUNT-2
004700         WS-KPI-RESULT
004710         WS-KPI-DIRECTION-FLAG
004720     MOVE WS-KPI-RESULT           TO CTD-ACHIEVED-PCT
004730     MOVE 'S'                    TO WS-KPI-KIND
004740     MOVE WS-COACH-SALARY-SUM    TO WS-KPI-AMOUNT-1
004750     MOVE MD-REVENUE (MD-IX)     TO WS-KPI-AMOUNT-2
004760     CALL 'ARKPICLC' USING WS-KPI-KIND
004770         WS-KPI-AMOUNT-1
004780         WS-KPI-AMOUNT-2
004790         WS-KPI-RESULT
004800         WS-KPI-DIRECTION-FLAG
004810     MOVE WS-KPI-RESULT           TO CTD-SALARY-PCT
004820     MOVE CENTER-ID (CTR-IX)      TO CTD-CENTER-ID
004830     MOVE CENTER-NAME (CTR-IX)    TO CTD-CENTER-NAME
004840     MOVE MD-REVENUE (MD-IX)      TO CTD-REVENUE
004850     MOVE MD-TARGET (MD-IX)       TO CTD-TARGET
004860     WRITE REPORT-RECORD FROM CTR-DETAIL.
004870*
004880****  4000-PRINT-MONTHLY-CALENDAR-SECTION -- BATCH FLOW U2,
004890****  REPORTS SECTION 2.  ALL 12 MONTHS ALWAYS PRINT (RULE R9).
004900*
004910 4000-PRINT-MONTHLY-CALENDAR-SECTION.
004920     PERFORM 4100-ACCUMULATE-CALENDAR-TOTALS.
004930     PERFORM 4200-PRINT-CALENDAR-HEADERS.
004940     PERFORM 4300-PRINT-CALENDAR-LINE
004950         VARYING MCAL-IX FROM 1 BY 1
004960         UNTIL MCAL-IX > 12.
004970*
004980 4100-ACCUMULATE-CALENDAR-TOTALS.
004990     PERFORM 4110-ACCUMULATE-ONE-MONTHLY-DATA
005000         VARYING MD-IX FROM 1 BY 1
005010         UNTIL MD-IX > MD-TAB-COUNT.
005020     PERFORM 4120-ACCUMULATE-ONE-SALARY
005030         VARYING CS-IX FROM 1 BY 1
005040         UNTIL CS-IX > CS-TAB-COUNT.
005050*
005060 4110-ACCUMULATE-ONE-MONTHLY-DATA.
005070     SET MCAL-IX TO MD-MONTH (MD-IX).
005080     ADD MD-REVENUE (MD-IX) TO MCAL-REVENUE (MCAL-IX).
005090     ADD MD-TARGET (MD-IX)  TO MCAL-TARGET (MCAL-IX).
005100*
005110****  EVERY COACH-SALARIES RECORD ON FILE IS COUNTED HERE, JOINED
005120****  OR NOT -- SEE THE AR-0301 NOTE ABOVE AND THE ONE IN COASAL.
005130*
005140 4120-ACCUMULATE-ONE-SALARY.
005150     SET MCAL-IX TO CS-MONTH (CS-IX).
005160     ADD CS-SALARY (CS-IX) TO MCAL-SALARY (MCAL-IX).
005170*
005180 4200-PRINT-CALENDAR-HEADERS.
005190     ADD 1 TO WS-PAGE-COUNT.
005200     MOVE PARM-YEAR      TO HDR2-YEAR.
005210     MOVE WS-PAGE-COUNT  TO HDR2-PAGE.
005220     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005230     WRITE REPORT-RECORD FROM CAL-HDR-1.
005240     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005250     WRITE REPORT-RECORD FROM CAL-HDR-2.
005260     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
005270*
005280 4300-PRINT-CALENDAR-LINE.
005290     MOVE 'A'                     TO WS-KPI-KIND
005300     MOVE MCAL-REVENUE (MCAL-IX)  TO WS-KPI-AMOUNT-1
005310     MOVE MCAL-TARGET (MCAL-IX)   TO WS-KPI-AMOUNT-2
005320     CALL 'ARKPICLC' USING WS-KPI-KIND
005330         WS-KPI-AMOUNT-1
005340         WS-KPI-AMOUNT-2
005350         WS-KPI-RESULT
005360         WS-KPI-DIRECTION-FLAG
005370     MOVE WS-KPI-RESULT            TO CALD-ACHIEVED-PCT
005380     MOVE 'S'                     TO WS-KPI-KIND
005390     MOVE MCAL-SALARY (MCAL-IX)   TO WS-KPI-AMOUNT-1
005400     MOVE MCAL-REVENUE (MCAL-IX)  TO WS-KPI-AMOUNT-2
005410     CALL 'ARKPICLC' USING WS-KPI-KIND
005420         WS-KPI-AMOUNT-1
005430         WS-KPI-AMOUNT-2
005440         WS-KPI-RESULT
005450         WS-KPI-DIRECTION-FLAG
005460     MOVE WS-KPI-RESULT            TO CALD-SALARY-PCT
005470     SET MN-IX TO MCAL-IX
005480     MOVE MONTH-DISPLAY-NAME (MN-IX) TO CALD-MONTH-NAME
005490     MOVE MCAL-REVENUE (MCAL-IX)   TO CALD-REVENUE
005500     MOVE MCAL-TARGET (MCAL-IX)    TO CALD-TARGET
005510     WRITE REPORT-RECORD FROM CAL-DETAIL.
005520*
005530****  9700-TRACE-DUMP -- ONLY REACHED WHEN THE JCL TURNS UPSI BIT 0
005540****  ON.  SHOWS THE LAST ARKPICLC CALL'S RAW LINKAGE BYTES.
005550*
005560 9700-TRACE-DUMP.
005570     DISPLAY 'ARCTRKPI LAST CALL KIND=' WS-KPI-KIND
005580         ' AMT1=' WS-KPI-AMOUNT-1-X
005590         ' RESULT=' WS-KPI-RESULT-X
005600         ' CENTERS=' CENTER-TAB-COUNT
005610         ' COACHES=' COACH-TAB-COUNT
005620         ' MODATA=' MD-TAB-COUNT.
005630*
005640 9000-OPEN-FILES.
005650     OPEN INPUT  CENTERS-FILE
005660         COACHES-FILE
005670         COACH-SALARIES-FILE
005680         MONTHLY-DATA-FILE.
005690     OPEN OUTPUT MONTHLY-DATA-OUT-FILE
005700         REPORT-FILE.
005710*
005720 9900-CLOSE-FILES.
005730     CLOSE CENTERS-FILE
005740         COACHES-FILE
005750         COACH-SALARIES-FILE
005760         MONTHLY-DATA-FILE
005770         MONTHLY-DATA-OUT-FILE
005780         REPORT-FILE.
