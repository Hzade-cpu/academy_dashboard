000100*
000110***************************************************************
000120*
000130*   M O D A T A   -   M O N T H L Y   R E V E N U E / T A R G E T
000140*                     T A B L E   E N T R Y
000150*
000160*  ONE ENTRY PER CENTER-MONTH PRESENT ON THE MONTHLY-DATA FILE
000170*  FOR THE REPORT YEAR (ASCENDING CENTER-ID, MONTH).  MD-TARGET
000180*  IS THE ONLY FIELD THE BATCH EVER REWRITES -- SEE THE
000190*  AUTO-TARGET LOGIC IN ARCTRKPI 2000-AUTO-TARGET-AND-REWRITE.
000200*  AMOUNTS ARE CARRIED AS UNSIGNED ZONED DIGITS ON THE FILE
000210*  (THE ACADEMY DOES NOT POST NEGATIVE REVENUE OR TARGETS); THE
000220*  SIGN SHOWS UP ONLY ON DERIVED FIGURES SUCH AS PROFIT.
000230*
000240*  1999-11-08  RGN  ORIGINAL COPYBOOK (REQUEST AR-0114).
000250*  2004-09-14  LTM  MD-TARGET MADE REWRITABLE FOR THE 29.9%
000260*                   AUTO-TARGET RULE (REQUEST AR-0301).
000270*  2014-06-09  DWK  ADDED THE LAST-UPDATE AUDIT PAIR AND A
000280*                   RESERVE BLOCK AHEAD OF THE PLANNED MASTER-
000290*                   MAINTENANCE REWRITE (REQUEST AR-0601).  NOTE
000300*                   THIS IS SEPARATE FROM THE AUTO-TARGET
000310*                   REWRITE ITSELF -- THESE TWO FIELDS ARE NOT
000320*                   SET BY ARCTRKPI 2000-AUTO-TARGET-AND-REWRITE.
000330*
000340***************************************************************
000350*
000360 01  MONTHLY-DATA-TABLE.
000370     05  MD-TAB-COUNT               PIC 9(4)  COMP  VALUE ZERO.
000380     05  MD-ENTRY       OCCURS 0 TO 9999 TIMES
000390                         DEPENDING ON MD-TAB-COUNT
000400                         ASCENDING KEY IS MD-CENTER-ID MD-MONTH
000410                         INDEXED BY MD-IX.
000420         10  MD-CENTER-ID           PIC 9(4).
000430         10  MD-MONTH               PIC 9(2).
000440         10  MD-YEAR                PIC 9(4).
000450         10  MD-REVENUE             PIC 9(9)V99.
000460         10  MD-TARGET              PIC 9(9)V99.
000470         10  MD-LAST-UPD-DATE       PIC 9(8)  VALUE ZERO.
000480         10  MD-LAST-UPD-USER       PIC X(8)  VALUE SPACES.
000490         10  FILLER                 PIC X(20) VALUE SPACES.
