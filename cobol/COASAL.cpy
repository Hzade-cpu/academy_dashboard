000100*
000110***************************************************************
000120*
000130*   C O A S A L   -   C O A C H   S A L A R Y
000140*                     T A B L E   E N T R Y
000150*
000160*  ONE ENTRY PER COACH-MONTH PRESENT ON THE COACH-SALARIES FILE
000170*  FOR THE REPORT YEAR (ASCENDING COACH-ID, MONTH).  USED BY
000180*  THE CENTER-KPI SALARY SUM, THE MONTHLY CALENDAR SALARY
000190*  TOTAL (WHICH TAKES EVERY RECORD REGARDLESS OF COACH-ID
000200*  VALIDITY -- SEE AR-0301 BELOW), THE ANNUAL ANALYTICS SALARY
000210*  TOTAL AND THE COACH SALARY AGGREGATION REPORT.
000220*
000230*  1999-11-08  RGN  ORIGINAL COPYBOOK (REQUEST AR-0114).
000240*  2004-09-14  LTM  CLARIFIED IN COMMENTS THAT THE CALENDAR
000250*                   SUMMARY TOTALS EVERY RECORD ON FILE, JOINED
000260*                   OR NOT -- CAUSED A RECONCILIATION MISMATCH
000270*                   WITH THE COACH AGGREGATION REPORT LAST
000280*                   QUARTER (REQUEST AR-0301).
000290*  2014-06-09  DWK  ADDED THE LAST-UPDATE AUDIT PAIR AND A
000300*                   RESERVE BLOCK AHEAD OF THE PLANNED MASTER-
000310*                   MAINTENANCE REWRITE (REQUEST AR-0601).  THE
000320*                   COACH-SALARIES FILE CARRIES NO SUCH FIELDS
000330*                   YET -- THEY STAY BLANK UNTIL THAT PROGRAM
000340*                   EXISTS.
000350*
000360***************************************************************
000370*
000380 01  COACH-SALARY-TABLE.
000390     05  CS-TAB-COUNT               PIC 9(4)  COMP  VALUE ZERO.
000400     05  CS-ENTRY       OCCURS 0 TO 9999 TIMES
000410                         DEPENDING ON CS-TAB-COUNT
000420                         ASCENDING KEY IS CS-COACH-ID CS-MONTH
000430                         INDEXED BY CS-IX.
000440         10  CS-COACH-ID            PIC 9(4).
000450         10  CS-MONTH               PIC 9(2).
000460         10  CS-YEAR                PIC 9(4).
000470         10  CS-SALARY              PIC 9(7)V99.
000480         10  CS-LAST-UPD-DATE       PIC 9(8)  VALUE ZERO.
000490         10  CS-LAST-UPD-USER       PIC X(8)  VALUE SPACES.
000500         10  FILLER                 PIC X(20) VALUE SPACES.
