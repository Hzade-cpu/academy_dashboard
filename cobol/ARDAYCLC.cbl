000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       ARDAYCLC.
000120 AUTHOR.           R G NAGY.
000130 INSTALLATION.     ACADEMY DATA PROCESSING - REPORTING GROUP.
000140 DATE-WRITTEN.     MARCH 22ND, 2001.
000150 DATE-COMPILED.
000160 SECURITY.         UNCLASSIFIED - INTERNAL BATCH SUBROUTINE.
000170******************************************************************
000180*                                                                *
000190******            A C A D E M Y   D A T A   C E N T E R     ******
000200*                                                                *
000210*  THIS CALLED PROGRAM RETURNS THE INCLUSIVE NUMBER OF CALENDAR  *
000220*  DAYS BETWEEN TWO YYYYMMDD DATES (LEAVE-RECORD FROM-DATE AND   *
000230*  TO-DATE), COUNTING BOTH ENDPOINTS, WITH CORRECT HANDLING OF   *
000240*  MONTH ENDS AND LEAP YEARS (4/100/400 GREGORIAN RULE).         *
000250*                                                                *
000260*  CALLED FROM      ARLVSTAT (COACH LEAVE STATISTICS)            *
000270*                                                                *
000280******************************************************************
000290*
000300*                    M O D I F I C A T I O N   L O G
000310*
000320*  DATE      INIT  REQUEST  DESCRIPTION
000330*  --------  ----  -------  -----------------------------------
000340*  03/22/01  RGN   AR-0206  NEW PROGRAM.  ADAPTED FROM THE
000350*                           END-OF-MONTH DATE-TABLE LOGIC IN THE
000360*                           OLD COMPENSATION SUITE, WIDENED TO
000370*                           SPAN ARBITRARY MONTHS AND YEARS.
000380*  04/16/01  RGN   AR-0206  Y2K: DATES CARRIED AS 4-DIGIT YEARS
000390*                           THROUGHOUT -- NO WINDOWING NEEDED.
000400*  07/30/10  PJS   AR-0512  MISSING TO-DATE NOW DEFAULTS TO
000410*                           FROM-DATE INSTEAD OF ABENDING ON A
000420*                           ZERO ELAPSED-DAYS DIVIDE.
000430*  08/14/10  PJS   AR-0512  LEAP-YEAR CHECK WIDENED FROM A
000440*                           SIMPLE DIVIDE-BY-4 TO THE FULL
000450*                           4/100/400 GREGORIAN RULE -- THE OLD
000460*                           RULE MISCOUNTED CENTURY YEARS.
000470*  09/08/11  LTM   AR-0301  INVALID/UNPARSEABLE DATES NOW RETURN
000480*                           1 DAY RATHER THAN AN ABEND.
000490*  06/02/12  LTM   AR-0301  ALL-ZERO DATES (BLANK LEAVE-RECORD
000500*                           DATE FIELDS SPACE-FILLED THEN MOVED
000510*                           TO A NUMERIC PICTURE) NOW CAUGHT BY
000520*                           THE VALIDATE PARAGRAPH INSTEAD OF
000530*                           FALLING THROUGH TO THE RANGE CHECKS.
000540*  06/09/14  DWK   AR-0602  WS-VALID-DATE-SW PULLED OUT OF
000550*                           WORK-AREAS AND RESTATED AS A 77-LEVEL,
000560*                           PER SHOP STANDARD.
000570*
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650*
000660******************************************************************
000670*  STANDALONE 77-LEVEL ITEM -- THE DATE-VALIDITY SWITCH, KEPT OUT
000680*  OF WORK-AREAS SINCE IT IS NEVER MOVED OR REFERENCED AS PART OF
000690*  A GROUP.
000700******************************************************************
000710 77  WS-VALID-DATE-SW           PIC X        VALUE 'Y'.
000720     88  DATE-IS-VALID                       VALUE 'Y'.
000730     88  DATE-IS-INVALID                     VALUE 'N'.
000740*
000750*****  CUM-DAYS-TABLE HOLDS THE NUMBER OF DAYS ELAPSED BEFORE
000760*****  THE 1ST OF EACH MONTH, IN A COMMON (NON-LEAP) YEAR.
000770*****  MODELLED ON THE OLD COMPENSATION-SUITE DATE TABLE.
000780*
000790 01  CUM-DAYS-LITERALS.
000800     05  FILLER                 PIC 9(4)    VALUE 0000.
000810     05  FILLER                 PIC 9(4)    VALUE 0031.
000820     05  FILLER                 PIC 9(4)    VALUE 0059.
000830     05  FILLER                 PIC 9(4)    VALUE 0090.
000840     05  FILLER                 PIC 9(4)    VALUE 0120.
000850     05  FILLER                 PIC 9(4)    VALUE 0151.
000860     05  FILLER                 PIC 9(4)    VALUE 0181.
000870     05  FILLER                 PIC 9(4)    VALUE 0212.
000880     05  FILLER                 PIC 9(4)    VALUE 0243.
000890     05  FILLER                 PIC 9(4)    VALUE 0273.
000900     05  FILLER                 PIC 9(4)    VALUE 0304.
000910     05  FILLER                 PIC 9(4)    VALUE 0334.
000920 01  CUM-DAYS-REDEFINED REDEFINES CUM-DAYS-LITERALS.
000930     05  CUM-DAYS-BEFORE  OCCURS 12 TIMES  PIC 9(4).
000940*
000950 01  WORK-AREAS.
000960     05  WS-YEAR                PIC 9(4)     COMP.
000970     05  WS-MONTH               PIC 9(2)     COMP.
000980     05  WS-DAY                 PIC 9(2)     COMP.
000990     05  WS-LEAP-SW             PIC X        VALUE 'N'.
001000         88  LEAP-YEAR                       VALUE 'Y'.
001010     05  WS-QUOTIENT            PIC 9(6)     COMP.
001020     05  WS-REM-4               PIC 9(4)     COMP.
001030     05  WS-REM-100             PIC 9(4)     COMP.
001040     05  WS-REM-400             PIC 9(4)     COMP.
001050     05  WS-YEARS-ELAPSED       PIC 9(4)     COMP.
001060     05  WS-LEAP-DAYS           PIC 9(7)     COMP.
001070     05  WS-BASE-DAYS           PIC 9(9)     COMP.
001080     05  WS-ELAPSED-FROM        PIC 9(9)     COMP.
001090     05  WS-ELAPSED-TO          PIC 9(9)     COMP.
001100     05  WS-ELAPSED-DAYS        PIC 9(9)     COMP.
001110     05  FILLER                 PIC X(04)    VALUE SPACES.
001120*
001130 LINKAGE SECTION.
001140 01  LK-FROM-DATE.
001150     05  LK-FROM-YYYY           PIC 9(4).
001160     05  LK-FROM-MM             PIC 9(2).
001170     05  LK-FROM-DD             PIC 9(2).
001180     05  FILLER                 PIC X(01).
001190 01  LK-FROM-DATE-R  REDEFINES LK-FROM-DATE.
001200     05  LK-FROM-DATE-8         PIC 9(8).
001210     05  FILLER                 PIC X(01).
001220 01  LK-TO-DATE.
001230     05  LK-TO-YYYY             PIC 9(4).
001240     05  LK-TO-MM               PIC 9(2).
001250     05  LK-TO-DD               PIC 9(2).
001260     05  FILLER                 PIC X(01).
001270 01  LK-TO-DATE-R    REDEFINES LK-TO-DATE.
001280     05  LK-TO-DATE-8           PIC 9(8).
001290     05  FILLER                 PIC X(01).
001300 01  LK-TO-DATE-PRESENT-SW      PIC X.
001310     88  LK-TO-DATE-PRESENT            VALUE 'Y'.
001320 01  LK-DAYS-OUT                PIC 9(4).
001330*
001340 PROCEDURE DIVISION USING LK-FROM-DATE,
001350                          LK-TO-DATE,
001360                          LK-TO-DATE-PRESENT-SW,
001370                          LK-DAYS-OUT.
001380 0000-MAINLINE.
001390     MOVE ZERO TO LK-DAYS-OUT.
001400     PERFORM 1000-VALIDATE-DATES.
001410     IF DATE-IS-INVALID
001420         MOVE 1 TO LK-DAYS-OUT
001430     ELSE
001440         PERFORM 1100-CALC-FROM-ELAPSED
001450         PERFORM 1200-CALC-TO-ELAPSED
001460         COMPUTE LK-DAYS-OUT =
001470                 (WS-ELAPSED-TO - WS-ELAPSED-FROM) + 1
001480         IF LK-DAYS-OUT < 1
001490             MOVE 1 TO LK-DAYS-OUT.
001500     GOBACK.
001510*
001520*****  1000-VALIDATE-DATES CHECKS THAT BOTH DATES ARE WITHIN A
001530*****  SANE RANGE.  A LEAVE RECORD WITH A GARBLED DATE COUNTS AS
001540*****  ONE DAY RATHER THAN BLOWING UP THE WHOLE RUN.
001550*
001560 1000-VALIDATE-DATES.
001570     MOVE 'Y' TO WS-VALID-DATE-SW.
001580     IF LK-FROM-DATE-8 = 0
001590         MOVE 'N' TO WS-VALID-DATE-SW.
001600     IF LK-TO-DATE-PRESENT AND LK-TO-DATE-8 = 0
001610         MOVE 'N' TO WS-VALID-DATE-SW.
001620     IF LK-FROM-MM < 1 OR LK-FROM-MM > 12
001630         MOVE 'N' TO WS-VALID-DATE-SW.
001640     IF LK-FROM-DD < 1 OR LK-FROM-DD > 31
001650         MOVE 'N' TO WS-VALID-DATE-SW.
001660     IF LK-FROM-YYYY < 1900 OR LK-FROM-YYYY > 2199
001670         MOVE 'N' TO WS-VALID-DATE-SW.
001680     IF LK-TO-DATE-PRESENT AND
001690                 (LK-TO-MM < 1 OR LK-TO-MM > 12)
001700         MOVE 'N' TO WS-VALID-DATE-SW.
001710     IF LK-TO-DATE-PRESENT AND
001720                 (LK-TO-DD < 1 OR LK-TO-DD > 31)
001730         MOVE 'N' TO WS-VALID-DATE-SW.
001740     IF LK-TO-DATE-PRESENT AND
001750                 (LK-TO-YYYY < 1900 OR LK-TO-YYYY > 2199)
001760         MOVE 'N' TO WS-VALID-DATE-SW.
001770*
001780*****  1100-CALC-FROM-ELAPSED AND 1200-CALC-TO-ELAPSED LOAD
001790*****  WS-YEAR/WS-MONTH/WS-DAY FROM THE LINKAGE DATES AND CALL
001800*****  2000-CALC-ELAPSED-DAYS TO CONVERT EACH TO A DAY COUNT.  A
001810*****  MISSING TO-DATE DEFAULTS TO THE FROM-DATE (REQUEST
001820*****  AR-0512) SO THE SPAN COMES OUT TO EXACTLY ONE DAY.
001830*
001840 1100-CALC-FROM-ELAPSED.
001850     MOVE LK-FROM-YYYY TO WS-YEAR.
001860     MOVE LK-FROM-MM   TO WS-MONTH.
001870     MOVE LK-FROM-DD   TO WS-DAY.
001880     PERFORM 2000-CALC-ELAPSED-DAYS.
001890     MOVE WS-ELAPSED-DAYS TO WS-ELAPSED-FROM.
001900*
001910 1200-CALC-TO-ELAPSED.
001920     IF LK-TO-DATE-PRESENT
001930         MOVE LK-TO-YYYY TO WS-YEAR
001940         MOVE LK-TO-MM   TO WS-MONTH
001950         MOVE LK-TO-DD   TO WS-DAY
001960     ELSE
001970         MOVE LK-FROM-YYYY TO WS-YEAR
001980         MOVE LK-FROM-MM   TO WS-MONTH
001990         MOVE LK-FROM-DD   TO WS-DAY.
002000     PERFORM 2000-CALC-ELAPSED-DAYS.
002010     MOVE WS-ELAPSED-DAYS TO WS-ELAPSED-TO.
002020*
002030*****  2000-CALC-ELAPSED-DAYS TURNS WS-YEAR/WS-MONTH/WS-DAY INTO
002040*****  A DAY COUNT ELAPSED SINCE A FIXED (ARBITRARY) EPOCH INTO
002050*****  WS-ELAPSED-DAYS.  THE EPOCH ITSELF DOES NOT MATTER --
002060*****  ONLY THE DIFFERENCE BETWEEN THE TWO CALLS DOES.
002070*
002080 2000-CALC-ELAPSED-DAYS.
002090     PERFORM 3000-CHECK-LEAP-YEAR.
002100     COMPUTE WS-YEARS-ELAPSED = WS-YEAR - 1.
002110     DIVIDE WS-YEARS-ELAPSED BY 4
002120         GIVING WS-QUOTIENT REMAINDER WS-REM-4.
002130     COMPUTE WS-LEAP-DAYS = WS-QUOTIENT.
002140     DIVIDE WS-YEARS-ELAPSED BY 100
002150         GIVING WS-QUOTIENT REMAINDER WS-REM-100.
002160     SUBTRACT WS-QUOTIENT FROM WS-LEAP-DAYS.
002170     DIVIDE WS-YEARS-ELAPSED BY 400
002180         GIVING WS-QUOTIENT REMAINDER WS-REM-400.
002190     ADD WS-QUOTIENT TO WS-LEAP-DAYS.
002200     COMPUTE WS-BASE-DAYS = (WS-YEARS-ELAPSED * 365)
002210                           + WS-LEAP-DAYS.
002220     COMPUTE WS-ELAPSED-DAYS = WS-BASE-DAYS
002230                              + CUM-DAYS-BEFORE (WS-MONTH)
002240                              + WS-DAY.
002250     IF WS-MONTH > 2 AND LEAP-YEAR
002260         ADD 1 TO WS-ELAPSED-DAYS.
002270*
002280*****  3000-CHECK-LEAP-YEAR SETS WS-LEAP-SW.  A YEAR IS A LEAP
002290*****  YEAR IF DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY
002300*****  400 (THE RULE THE OLD ROUTINE MISSED -- SEE 08/14/10
002310*****  ABOVE).
002320*
002330 3000-CHECK-LEAP-YEAR.
002340     MOVE 'N' TO WS-LEAP-SW.
002350     DIVIDE WS-YEAR BY 4
002360         GIVING WS-QUOTIENT REMAINDER WS-REM-4.
002370     DIVIDE WS-YEAR BY 100
002380         GIVING WS-QUOTIENT REMAINDER WS-REM-100.
002390     DIVIDE WS-YEAR BY 400
002400         GIVING WS-QUOTIENT REMAINDER WS-REM-400.
002410     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)
002420                    OR WS-REM-400 = 0
002430         MOVE 'Y' TO WS-LEAP-SW.
