000100*
000110***************************************************************
000120*
000130*   M O N T H N A M   -   C A L E N D A R   M O N T H
000140*                         D I S P L A Y - N A M E   T A B L E
000150*
000160*  THE PORTABLE MONTH NUMBER (01-12) IS ALL THE MASTER AND
000170*  TRANSACTION FILES EVER CARRY.  THIS TABLE IS THE ONLY PLACE
000180*  A CALENDAR MONTH NAME IS SPELLED OUT, FOR THE MONTHLY
000190*  CALENDAR KPI SUMMARY, THE ANNUAL ANALYTICS REPORT AND THE
000200*  LEAVE STATISTICS MONTHLY BLOCK.  MODELLED ON THE OLD
000210*  REGION-NAME-TABLE FROM THE COMPENSATION SUITE -- A
000220*  FILLER-LOADED LITERAL TABLE REDEFINED AS AN INDEXED ARRAY.
000230*
000240*  2000-01-19  RGN  ORIGINAL COPYBOOK -- CALENDAR REPORTS ADDED
000250*                   (REQUEST AR-0159).
000260*
000270***************************************************************
000280*
000290 01  MONTH-NAME-LITERALS.
000300     05  FILLER                     PIC X(9)  VALUE 'JANUARY  '.
000310     05  FILLER                     PIC X(9)  VALUE 'FEBRUARY '.
000320     05  FILLER                     PIC X(9)  VALUE 'MARCH    '.
000330     05  FILLER                     PIC X(9)  VALUE 'APRIL    '.
000340     05  FILLER                     PIC X(9)  VALUE 'MAY      '.
000350     05  FILLER                     PIC X(9)  VALUE 'JUNE     '.
000360     05  FILLER                     PIC X(9)  VALUE 'JULY     '.
000370     05  FILLER                     PIC X(9)  VALUE 'AUGUST   '.
000380     05  FILLER                     PIC X(9)  VALUE 'SEPTEMBER'.
000390     05  FILLER                     PIC X(9)  VALUE 'OCTOBER  '.
000400     05  FILLER                     PIC X(9)  VALUE 'NOVEMBER '.
000410     05  FILLER                     PIC X(9)  VALUE 'DECEMBER '.
000420 01  MONTH-NAME-TABLE  REDEFINES MONTH-NAME-LITERALS.
000430     05  MONTH-NAME-OCCURS  OCCURS 12 TIMES INDEXED BY MN-IX.
000440         10  MONTH-DISPLAY-NAME     PIC X(9).
