000100*
000110***************************************************************
000120*
000130*   C O A C H M S T   -   C O A C H   M A S T E R
000140*                         T A B L E   E N T R Y
000150*
000160*  ONE ENTRY PER COACH.  LOADED FROM THE COACHES MASTER FILE
000170*  (ASCENDING COACH-ID) ONCE AT THE START OF THE RUN.  USED BY
000180*  EVERY PROGRAM THAT HAS TO JOIN A SALARY OR LEAVE RECORD BACK
000190*  TO ITS COACH AND, THROUGH COACH-CENTER-ID, TO THE COACH'S
000200*  CENTER.  A SALARY OR LEAVE RECORD WHOSE COACH-ID IS NOT
000210*  FOUND HERE IS AN ORPHAN AND IS DROPPED PER THE JOIN RULES.
000220*
000230*  1999-11-08  RGN  ORIGINAL COPYBOOK (REQUEST AR-0114).
000240*  2005-02-01  DWK  ADDED COACH-CENTER-ID TO SUPPORT THE
000250*                   ANALYTICS CENTER FILTER (REQUEST AR-0388).
000260*  2014-06-09  DWK  ADDED THE LAST-UPDATE AUDIT PAIR AND A
000270*                   RESERVE BLOCK AHEAD OF THE PLANNED MASTER-
000280*                   MAINTENANCE REWRITE (REQUEST AR-0601).  THE
000290*                   COACHES FILE ITSELF CARRIES NO SUCH FIELDS
000300*                   YET -- THEY STAY BLANK UNTIL THAT PROGRAM
000310*                   EXISTS.
000320*
000330***************************************************************
000340*
000350 01  COACH-TABLE.
000360     05  COACH-TAB-COUNT            PIC 9(4)  COMP  VALUE ZERO.
000370     05  COACH-ENTRY    OCCURS 0 TO 9999 TIMES
000380                         DEPENDING ON COACH-TAB-COUNT
000390                         ASCENDING KEY IS COACH-ID
000400                         INDEXED BY CCH-IX.
000410         10  COACH-ID               PIC 9(4).
000420         10  COACH-CENTER-ID        PIC 9(4).
000430         10  COACH-NAME             PIC X(30).
000440         10  COACH-LAST-UPD-DATE    PIC 9(8)  VALUE ZERO.
000450         10  COACH-LAST-UPD-USER    PIC X(8)  VALUE SPACES.
000460         10  FILLER                 PIC X(20) VALUE SPACES.
