000100*
000110***************************************************************
000120*
000130*   C T R M A S T   -   T R A I N I N G   C E N T E R
000140*                       M A S T E R   T A B L E   E N T R Y
000150*
000160*  ONE ENTRY PER TRAINING CENTER.  THE TABLE IS LOADED ONCE
000170*  FROM THE CENTERS MASTER FILE (ASCENDING CENTER-ID) AT THE
000180*  START OF THE RUN AND IS SEARCHED (SEARCH ALL, ASCENDING KEY
000190*  CENTER-ID) FOR THE REMAINDER OF THE RUN -- NO CENTER-ID
000200*  LOOKUP IS EVER DONE AGAINST THE FILE A SECOND TIME.
000210*
000220*  1999-11-08  RGN  ORIGINAL COPYBOOK -- FIRST CUT OF THE
000230*                   CENTER-KPI JOB (REQUEST AR-0114).
000240*  2002-06-19  LTM  WIDENED CENTER-NAME FROM 20 TO 30 TO MATCH
000250*                   THE NEW STOREFRONT NAMING STANDARD.
000260*  2014-06-09  DWK  ADDED THE LAST-UPDATE AUDIT PAIR AND A
000270*                   RESERVE BLOCK AHEAD OF THE PLANNED MASTER-
000280*                   MAINTENANCE REWRITE (REQUEST AR-0601).  THE
000290*                   CENTERS FILE ITSELF STILL CARRIES NO SUCH
000300*                   FIELDS -- THESE TWO BYTES OF THE ENTRY STAY
000310*                   BLANK UNTIL THAT PROGRAM EXISTS.
000320*
000330***************************************************************
000340*
000350 01  CENTER-TABLE.
000360     05  CENTER-TAB-COUNT           PIC 9(4)  COMP  VALUE ZERO.
000370     05  CENTER-ENTRY   OCCURS 0 TO 9999 TIMES
000380                         DEPENDING ON CENTER-TAB-COUNT
000390                         ASCENDING KEY IS CENTER-ID
000400                         INDEXED BY CTR-IX.
000410         10  CENTER-ID              PIC 9(4).
000420         10  CENTER-NAME            PIC X(30).
000430         10  CENTER-LAST-UPD-DATE   PIC 9(8)  VALUE ZERO.
000440         10  CENTER-LAST-UPD-USER   PIC X(8)  VALUE SPACES.
000450         10  FILLER                 PIC X(20) VALUE SPACES.
