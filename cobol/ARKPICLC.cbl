000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       ARKPICLC.
000120 AUTHOR.           R G NAGY.
000130 INSTALLATION.     ACADEMY DATA PROCESSING - REPORTING GROUP.
000140 DATE-WRITTEN.     JULY 14TH, 1997.
000150 DATE-COMPILED.
000160 SECURITY.         UNCLASSIFIED - INTERNAL BATCH SUBROUTINE.
000170******************************************************************
000180*                                                                *
000190******            A C A D E M Y   D A T A   C E N T E R     ******
000200*                                                                *
000210*  THIS CALLED PROGRAM IS THE ONE PLACE ALL FIVE OF THE KPI       *
000220*  FORMULAS IN THE REVENUE/PERFORMANCE SUITE ARE CODED.  THE      *
000230*  CALLER SETS LK-CALC-KIND TO SELECT THE FORMULA AND PASSES THE  *
000240*  TWO INPUT AMOUNTS IN LK-AMOUNT-1/LK-AMOUNT-2 -- WHAT THOSE TWO *
000250*  AMOUNTS MEAN DEPENDS ON THE CALC KIND (SEE EACH PARAGRAPH).    *
000260*                                                                *
000270*  CALLED FROM      ARCTRKPI (CENTER KPI / MONTHLY CALENDAR)      *
000280*                    ARANLYTC (ANNUAL ANALYTICS REPORT)           *
000290*                                                                *
000300******************************************************************
000310*
000320*                    M O D I F I C A T I O N   L O G
000330*
000340*  DATE      INIT  REQUEST  DESCRIPTION
000350*  --------  ----  -------  -----------------------------------
000360*  07/14/97  RGN   AR-0089  NEW PROGRAM.  ACHIEVEMENT-PERCENT,
000370*                           SALARY-PERCENT AND PROFIT CALCS
000380*                           PULLED OUT OF ARCTRKPI SO THE SAME
000390*                           FORMULAS CAN BE SHARED WITH THE
000400*                           ANNUAL REPORT WHEN IT IS BUILT.
000410*  12/03/99  RGN   AR-0089  Y2K REVIEW -- NO DATE FIELDS ARE
000420*                           HANDLED BY THIS PROGRAM, NO CHANGES
000430*                           REQUIRED.
000440*  05/19/03  LTM   AR-0350  ADDED CALC-GROWTH (KIND 'G') FOR THE
000450*                           NEW ANNUAL ANALYTICS MONTH-OVER-
000460*                           MONTH GROWTH LINE, WITH THE UP/DOWN/
000470*                           FLAT DIRECTION FLAG.
000480*  09/14/04  LTM   AR-0301  ADDED CALC-AUTO-TARGET (KIND 'T') FOR
000490*                           THE NEW 29.9 PERCENT AUTO-TARGET
000500*                           RULE.  SEE ALSO MODATA COPYBOOK.
000510*  03/08/05  DWK   AR-0301  AUTO-TARGET NOW LEAVES LK-RESULT AT
000520*                           THE INCOMING TARGET WHEN THE SALARY
000530*                           TOTAL PASSED IN IS ZERO, SO THE
000540*                           CALLER CAN ALWAYS MOVE LK-RESULT TO
000550*                           THE MONTHLY-DATA RECORD UNCONDITION-
000560*                           ALLY.
000570*  04/11/06  RGN   AR-0421  PERCENT PARAGRAPHS WERE ROUNDING
000580*                           TWICE -- ONCE TO LK-RESULT'S TWO
000590*                           DECIMAL PLACES, THEN AGAIN WHEN THE
000600*                           REPORT PROGRAM MOVED THE FIGURE TO A
000610*                           ONE-DECIMAL EDIT FIELD.  A .X5
000620*                           QUOTIENT COULD COME OUT DIFFERENT
000630*                           FROM A DIRECT ONE-DECIMAL ROUNDING.
000640*                           ACHIEVEMENT-PCT, SALARY-PCT AND
000650*                           GROWTH NOW ROUND ONCE, STRAIGHT TO
000660*                           ONE DECIMAL, IN WS-PCT-WORK.
000670*  06/09/14  DWK   AR-0602  WS-CALL-COUNT PULLED OUT OF WORK-AREAS
000680*                           AND RESTATED AS A 77-LEVEL, PER SHOP
000690*                           STANDARD.
000700*
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000770            OFF STATUS IS WS-TRACE-SW-OFF.
000780 DATA DIVISION.
000790 WORKING-STORAGE SECTION.
000800*
000810*****  WS-CALL-COUNT IS A RUNNING TALLY OF INVOCATIONS FOR THE
000820*****  DURATION OF THE CALLING PROGRAM'S RUN -- USEFUL WHEN
000830*****  TRACKING DOWN A SUSPECTED RUNAWAY LOOP IN THE CALLER.  KEPT
000840*****  STANDALONE AS A 77-LEVEL SINCE IT IS NEVER MOVED OR
000850*****  REFERENCED AS PART OF A GROUP.
000860*
000870 77  WS-CALL-COUNT              PIC 9(7)     COMP  VALUE ZERO.
000880*
000890 01  WORK-AREAS.
000900     05  WS-PCT-WORK            PIC S9(7)V9  VALUE ZERO.
000910     05  FILLER                 PIC X(06)    VALUE SPACES.
000920*
000930 LINKAGE SECTION.
000940 01  LK-CALC-KIND               PIC X.
000950     88  CALC-AUTO-TARGET               VALUE 'T'.
000960     88  CALC-ACHIEVEMENT-PCT           VALUE 'A'.
000970     88  CALC-SALARY-PCT                VALUE 'S'.
000980     88  CALC-PROFIT                    VALUE 'P'.
000990     88  CALC-GROWTH                    VALUE 'G'.
001000 01  LK-AMOUNT-1                PIC S9(9)V99.
001010 01  LK-AMOUNT-1-X  REDEFINES LK-AMOUNT-1     PIC X(11).
001020 01  LK-AMOUNT-2                PIC S9(9)V99.
001030 01  LK-AMOUNT-2-X  REDEFINES LK-AMOUNT-2     PIC X(11).
001040 01  LK-RESULT                  PIC S9(9)V99.
001050 01  LK-RESULT-X    REDEFINES LK-RESULT       PIC X(11).
001060 01  LK-DIRECTION-FLAG          PIC X(4).
001070     88  GROWTH-IS-UP                   VALUE 'UP  '.
001080     88  GROWTH-IS-DOWN                 VALUE 'DOWN'.
001090     88  GROWTH-IS-FLAT                 VALUE 'FLAT'.
001100*
001110 PROCEDURE DIVISION USING LK-CALC-KIND,
001120                          LK-AMOUNT-1,
001130                          LK-AMOUNT-2,
001140                          LK-RESULT,
001150                          LK-DIRECTION-FLAG.
001160 0000-MAINLINE.
001170     ADD 1 TO WS-CALL-COUNT.
001180     MOVE ZERO TO LK-RESULT.
001190     MOVE SPACES TO LK-DIRECTION-FLAG.
001200     IF CALC-AUTO-TARGET
001210         PERFORM 1000-CALC-AUTO-TARGET
001220     ELSE
001230         IF CALC-ACHIEVEMENT-PCT
001240             PERFORM 2000-CALC-ACHIEVEMENT-PCT
001250         ELSE
001260             IF CALC-SALARY-PCT
001270                 PERFORM 3000-CALC-SALARY-PCT
001280             ELSE
001290                 IF CALC-PROFIT
001300                     PERFORM 4000-CALC-PROFIT
001310                 ELSE
001320                     IF CALC-GROWTH
001330                         PERFORM 5000-CALC-GROWTH.
001340     IF WS-TRACE-SW-ON
001350         PERFORM 9000-TRACE-DUMP.
001360     GOBACK.
001370*
001380*****  1000-CALC-AUTO-TARGET -- RULE R1.  LK-AMOUNT-1 IS THE
001390*****  CENTER-MONTH'S TOTAL COACH SALARY, LK-AMOUNT-2 IS THE
001400*****  TARGET ALREADY ON FILE.  SALARY MUST BE AT MOST 29.9
001410*****  PERCENT OF TARGET, SO TARGET = SALARY / .299.  WHEN THE
001420*****  SALARY TOTAL IS ZERO THE FILED TARGET IS RETURNED
001430*****  UNCHANGED (REQUEST AR-0301, 03/08/05 ABOVE).
001440*
001450 1000-CALC-AUTO-TARGET.
001460     IF LK-AMOUNT-1 > 0
001470         COMPUTE LK-RESULT ROUNDED = LK-AMOUNT-1 / .299
001480     ELSE
001490         MOVE LK-AMOUNT-2 TO LK-RESULT.
001500*
001510*****  2000-CALC-ACHIEVEMENT-PCT -- RULE R2.  LK-AMOUNT-1 IS
001520*****  REVENUE, LK-AMOUNT-2 IS TARGET.
001530*
001540 2000-CALC-ACHIEVEMENT-PCT.
001550     IF LK-AMOUNT-2 > 0
001560         COMPUTE WS-PCT-WORK ROUNDED =
001570                 (LK-AMOUNT-1 / LK-AMOUNT-2) * 100
001580         MOVE WS-PCT-WORK TO LK-RESULT
001590     ELSE
001600         MOVE ZERO TO LK-RESULT.
001610*
001620*****  3000-CALC-SALARY-PCT -- RULE R3.  LK-AMOUNT-1 IS SALARY,
001630*****  LK-AMOUNT-2 IS REVENUE.
001640*
001650 3000-CALC-SALARY-PCT.
001660     IF LK-AMOUNT-2 > 0
001670         COMPUTE WS-PCT-WORK ROUNDED =
001680                 (LK-AMOUNT-1 / LK-AMOUNT-2) * 100
001690         MOVE WS-PCT-WORK TO LK-RESULT
001700     ELSE
001710         MOVE ZERO TO LK-RESULT.
001720*
001730*****  4000-CALC-PROFIT -- RULE R4.  LK-AMOUNT-1 IS REVENUE,
001740*****  LK-AMOUNT-2 IS SALARY.  TARGET PLAYS NO PART.  RESULT MAY
001750*****  COME BACK NEGATIVE.
001760*
001770 4000-CALC-PROFIT.
001780     COMPUTE LK-RESULT = LK-AMOUNT-1 - LK-AMOUNT-2.
001790*
001800*****  5000-CALC-GROWTH -- RULE R6.  LK-AMOUNT-1 IS THE CURRENT
001810*****  MONTH'S REVENUE, LK-AMOUNT-2 IS THE PRIOR MONTH'S REVENUE
001820*****  (PASS ZERO FOR JANUARY -- THE ZERO-PRIOR-REVENUE BRANCH
001830*****  BELOW GIVES BOTH A ZERO GROWTH FIGURE AND A FLAT FLAG).
001840*
001850 5000-CALC-GROWTH.
001860     IF LK-AMOUNT-2 > 0
001870         COMPUTE WS-PCT-WORK ROUNDED =
001880                 ((LK-AMOUNT-1 - LK-AMOUNT-2) / LK-AMOUNT-2) * 100
001890         MOVE WS-PCT-WORK TO LK-RESULT
001900     ELSE
001910         MOVE ZERO TO LK-RESULT.
001920     IF LK-RESULT > 0
001930         MOVE 'UP  ' TO LK-DIRECTION-FLAG
001940     ELSE
001950         IF LK-RESULT < 0
001960             MOVE 'DOWN' TO LK-DIRECTION-FLAG
001970         ELSE
001980             MOVE 'FLAT' TO LK-DIRECTION-FLAG.
001990*
002000*****  9000-TRACE-DUMP -- ONLY REACHED WHEN THE JCL TURNS UPSI
002010*****  BIT 0 ON.  DISPLAYS THE RAW LINKAGE BYTES FOR A CALL WHEN
002020*****  A REPORT'S FIGURES ARE BEING CHASED DOWN.
002030*
002040 9000-TRACE-DUMP.
002050     DISPLAY 'ARKPICLC KIND=' LK-CALC-KIND
002060             ' AMT1=' LK-AMOUNT-1-X
002070             ' AMT2=' LK-AMOUNT-2-X
002080             ' RESULT=' LK-RESULT-X
002090             ' CALLS=' WS-CALL-COUNT.
